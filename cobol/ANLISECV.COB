000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. ANLISECV-COB.
000120 AUTHOR. FABIO SOARES.
000130 INSTALLATION. EMPRESA S / A - NUCLEO DE SISTEMAS.
000140 DATE-WRITTEN. 14/06/1999.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - AREA DE RECRUTAMENTO.
000170*================================================================
000180*    EMPRESA S / A - NUCLEO DE SISTEMAS
000190*    ANALISTA         :FABIO SOARES
000200*    PROGRAMADOR(A)   :FABIO SOARES / JORGE KOIKE
000210*    FINALIDADE       :ANALISE DE ADERENCIA CURRICULO X VAGA
000220*                      - LE CANDIDATOS (CURRICULO + DESCR.VAGA)
000230*                      - EXTRAI HABILIDADES, CALCULA SCORE
000240*                      - GERA SUGESTOES DE MELHORIA DO CURRICULO
000250*                      - EMITE RELATORIO HISTORICO DAS ANALISES
000260*----------------------------------------------------------------
000270*    HISTORICO DE ALTERACOES
000280*----------------------------------------------------------------
000290*    VRS  DATA        PROGRAMADOR      DESCRICAO
000300*    1.0  14/06/1999  FABIO SOARES     IMPLANTACAO - LOTE SUBSTI  CS4010
000310*                                      TUI A TELA INTERATIVA DE
000320*                                      ENTRADA DE NOTAS (ENTNOTA
000330*                                      S) POR PROCESSAMENTO EM
000340*                                      LOTE PARA A AREA DE RH.
000350*    1.1  02/09/1999  FABIO SOARES     INCLUIDA TABELA DE ALIAS   CS4011
000360*                                      (JS/TS/PY/NODE ETC) NA
000370*                                      NORMALIZACAO DO TEXTO.
000380*    1.2  30/11/1999  JORGE KOIKE      AJUSTE NO CALCULO DO SCORE CS4012
000390*                                      - ARREDONDAMENTO P/ CIMA
000400*                                      QUANDO FRACAO >= 0,5.
000410*    1.3  17/02/2000  FABIO SOARES     INCLUSAO DAS 16 REGRAS DE  CS4013
000420*                                      SUGESTAO (SECAO 3000).
000430*    1.4  05/07/2000  JORGE KOIKE      RELATORIO HISTORICO PASSA  CS4014
000440*                                      A LIMITAR EM 20 ANALISES
000450*                                      MAIS RECENTES, CONFORME
000460*                                      PEDIDO DA AREA DE RH.
000470*    1.5  22/01/2001  FABIO SOARES     CORRIGIDA CONTAGEM DE      CS4015
000480*                                      HABILIDADES DE ALTA
000490*                                      PRIORIDADE (FREQ NA VAGA).
000500*    1.6  11/09/2001  JORGE KOIKE      INCLUIDA DETECCAO DE ANOS  CS4016
000510*                                      DE EXPERIENCIA EXIGIDOS.
000520*    1.7  03/03/2002  FABIO SOARES     INCLUIDA DETECCAO DE NIVEL CS4017
000530*                                      DE ESCOLARIDADE (REGRA 16)
000540*    1.8  19/08/2003  JORGE KOIKE      REVISAO GERAL P/ RODAR EM  CS4018
000550*                                      LOTE NOTURNO SEM OPERADOR.
000560*    1.9  14/01/2004  FABIO SOARES     Y2K - CAMPOS DE DATA DO    CS4019
000570*                                      CABECALHO DO RELATORIO
000580*                                      REVISADOS P/ ANO C/ 4 POS.
000590*    2.0  27/10/2005  JORGE KOIKE      TOTALIZADORES DE CONTROLE  CS4020
000600*                                      (LIDOS/ANALISADOS/DESPRE
000610*                                      ZADOS) NO RODAPE DO RELA
000620*                                      TORIO, CHAMADO CS-2205.
000630*    2.1  09/05/2007  FABIO SOARES     AJUSTE NA CLASSE DE CARAC  CS4021
000640*                                      TERES VALIDOS DO TEXTO -
000650*                                      LIBERADOS "." "+" E "#".
000660*================================================================
000670
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SOURCE-COMPUTER. IBM-PC.
000710 OBJECT-COMPUTER. IBM-PC.
000720 SPECIAL-NAMES.
000730     CLASS CLASSE-VALIDA IS
000740           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000750           "abcdefghijklmnopqrstuvwxyz"
000760           "0123456789"
000770           "_" "." "+" "#" " ".
000780
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810     SELECT CANDIN   ASSIGN TO CANDIN
000820                 ORGANIZATION IS LINE SEQUENTIAL
000830                 FILE STATUS  IS STATUS-CAND.
000840
000850     SELECT ANLOUT   ASSIGN TO ANLOUT
000860                 FILE STATUS  IS STATUS-ANL.
000870
000880     SELECT SUGOUT   ASSIGN TO SUGOUT
000890                 FILE STATUS  IS STATUS-SUG.
000900
000910     SELECT HISTRPT  ASSIGN TO HISTRPT
000920                 ORGANIZATION IS LINE SEQUENTIAL
000930                 FILE STATUS  IS STATUS-HIST.
000940
000950 DATA DIVISION.
000960 FILE SECTION.
000970 FD  CANDIN
000980     LABEL RECORD STANDARD
000990     VALUE OF FILE-ID 'CANDID.DAT'
001000     RECORD CONTAINS 2066 CHARACTERS.
001010
001020 01  REG-CANDIDATO.
001030     05  CAND-ID                 PIC X(06).
001040     05  CAND-FILENAME           PIC X(30).
001050     05  CAND-RESUME-TEXT        PIC X(1000).
001060     05  CAND-JD-TEXT            PIC X(1000).
001070     05  FILLER                  PIC X(30).
001080
001090 FD  ANLOUT
001100     LABEL RECORD STANDARD
001110     VALUE OF FILE-ID 'ANALISE.DAT'
001120     RECORD CONTAINS 100 CHARACTERS.
001130
001140 01  REG-ANALISE.
001150     05  ANL-ID                  PIC 9(06).
001160     05  ANL-CAND-ID             PIC X(06).
001170     05  ANL-FILENAME            PIC X(30).
001180     05  ANL-MATCH-SCORE         PIC 9(03)V9.
001190     05  ANL-SCORE-CATEGORY      PIC X(10).
001200     05  ANL-RESUME-SKILL-CNT    PIC 9(03).
001210     05  ANL-JD-SKILL-CNT        PIC 9(03).
001220     05  ANL-MATCHED-CNT         PIC 9(03).
001230     05  ANL-MISSING-CNT         PIC 9(03).
001240     05  ANL-EXTRA-CNT           PIC 9(03).
001250     05  ANL-HIPRI-MISSING-CNT   PIC 9(03).
001260     05  ANL-JD-EXP-LEVEL        PIC X(13).
001270     05  ANL-JD-YEARS-REQ        PIC 9(02).
001280     05  ANL-JD-EDU-FLAGS        PIC X(04).
001290     05  FILLER                  PIC X(07).
001300
001310 FD  SUGOUT
001320     LABEL RECORD STANDARD
001330     VALUE OF FILE-ID 'SUGESTAO.DAT'
001340     RECORD CONTAINS 157 CHARACTERS.
001350
001360 01  REG-SUGESTAO.
001370     05  SUG-ANL-ID              PIC 9(06).
001380     05  SUG-SEQ                 PIC 9(02).
001390     05  SUG-TYPE                PIC X(07).
001400     05  SUG-CATEGORY            PIC X(20).
001410     05  SUG-MESSAGE             PIC X(120).
001420     05  FILLER                  PIC X(02).
001430
001440 FD  HISTRPT
001450     LABEL RECORD OMITTED.
001460
001470 01  REG-HISTORICO               PIC X(132).
001480
001490 WORKING-STORAGE SECTION.
001500*----------------------------------------------------------------
001510*    CHAVES DE STATUS DOS ARQUIVOS
001520*----------------------------------------------------------------
001530 01  STATUS-CAND                 PIC X(02).
001540 01  STATUS-ANL                  PIC X(02).
001550 01  STATUS-SUG                  PIC X(02).
001560 01  STATUS-HIST                 PIC X(02).
001570
001580*----------------------------------------------------------------
001590*    SWITCHES E CONTADORES DE CONTROLE DO LOTE
001600*----------------------------------------------------------------
001610 01  WS-SWITCHES.
001620     05  WS-EOF-CAND             PIC X(01)  VALUE 'N'.
001630         88  FIM-CANDIDATOS                 VALUE 'S'.
001640     05  WS-BRANCO-SW            PIC X(01)  VALUE 'N'.
001650         88  RESUMO-BRANCO                  VALUE 'S'.
001660     05  WS-ACHOU-SW             PIC X(01)  VALUE 'N'.
001670         88  HAB-ACHOU                      VALUE 'S'.
001680     05  FILLER                  PIC X(03)  VALUE SPACES.
001690
001700 77  WS-LIDOS                    PIC 9(06)  COMP VALUE ZERO.
001710 77  WS-ANALISADOS               PIC 9(06)  COMP VALUE ZERO.
001720 77  WS-DESPREZADOS              PIC 9(06)  COMP VALUE ZERO.
001730 77  WS-TOT-SUGESTOES            PIC 9(06)  COMP VALUE ZERO.
001740 77  WS-SOMA-SCORE               PIC 9(09)V9 COMP VALUE ZERO.
001750 77  WS-MEDIA-SCORE              PIC 9(03)V9.
001760 77  WS-ID-ATUAL                 PIC 9(06)  COMP VALUE ZERO.
001770
001780*----------------------------------------------------------------
001790*    CAMPOS DE TRABALHO PARA TRATAMENTO DE TEXTO
001800*----------------------------------------------------------------
001810 01  WS-TEXTO-TRAB               PIC X(1000).
001820 01  WS-TRAB-TAB REDEFINES WS-TEXTO-TRAB.
001830     05  WS-TRAB-POS             PIC X(01) OCCURS 1000 TIMES.
001840
001850 01  WS-TEXTO-GENERICO           PIC X(1000).
001860 01  WS-RESUMO-PROC              PIC X(1000).
001870 01  WS-VAGA-PROC                PIC X(1000).
001880 01  WS-RESUMO-MINUSC            PIC X(1000).
001890 01  WS-JD-MINUSC                PIC X(1000).
001900
001910 01  WS-RESUMO-PAD               PIC X(1002).
001920 01  WS-VAGA-PAD                 PIC X(1002).
001930
001940 01  WS-JANELA                   PIC X(200).
001950 01  WS-ALVO-VERBO               PIC X(200).
001960
001970 01  WS-HAB-BUSCA                PIC X(32).
001980 77  WS-TAM-BUSCA                PIC 9(04)  COMP.
001990 77  WS-LIMITE                   PIC 9(04)  COMP.
002000 77  WS-POS                      PIC 9(04)  COMP.
002010 77  WS-PONTEIRO                 PIC 9(04)  COMP.
002020 77  WS-PONTEIRO-SAIDA           PIC 9(04)  COMP.
002030 77  WS-TALLY                    PIC 9(04)  COMP.
002040 77  WS-FIM-TEXTO                PIC 9(04)  COMP.
002050 77  WS-CONTA                    PIC 9(04)  COMP.
002060 77  WS-IDX                      PIC 9(04)  COMP.
002070 77  WS-IDX2                     PIC 9(04)  COMP.
002080 77  WS-NUM-PAL                  PIC 9(04)  COMP.
002090 77  WS-QTDE-HAB                 PIC 9(04)  COMP VALUE 145.
002100 77  WS-QTDE-ALIAS               PIC 9(04)  COMP VALUE 29.
002110 77  WS-TAM-ALIAS                PIC 9(02)  COMP.
002120
002130 01  WS-TABELA-PALAVRAS.
002140     05  WS-PALAVRA              PIC X(30) OCCURS 200 TIMES.
002150     05  FILLER                  PIC X(02) VALUE SPACES.
002160 01  WS-PALAVRA-ATUAL            PIC X(30).
002170
002180*----------------------------------------------------------------
002190*    RESULTADOS DE EXTRACAO DE ANOS DE EXPERIENCIA
002200*----------------------------------------------------------------
002210 77  WS-VALOR-NUM                PIC 9(02)  COMP.
002220 77  WS-MENOR-ANOS               PIC 9(02)  COMP.
002230 77  WS-TEM-DIGITO                PIC X(01) VALUE 'N'.
002240     88  TEM-NUM                            VALUE 'S'.
002250
002260*----------------------------------------------------------------
002270*    FLAGS DE ESCOLARIDADE DO CURRICULO (RESUMO)
002280*----------------------------------------------------------------
002290 77  WS-RES-EDU-PHD              PIC X(01)  VALUE 'N'.
002300 77  WS-RES-EDU-MEST             PIC X(01)  VALUE 'N'.
002310
002320*----------------------------------------------------------------
002330*    TABELA DE HABILIDADES CONHECIDAS (DICIONARIO)
002340*    CARREGADA POR FILLER/VALUE, EM ORDEM ALFABETICA, PARA QUE
002350*    A LISTAGEM DE HABILIDADES CASADAS/FALTANTES/EXTRAS SAIA
002360*    JA EM ORDEM SEM NECESSIDADE DE SORT.
002370*    LEIAUTE DE CADA ENTRADA (32 POS): NOME(30) + CATEGORIA(02)
002380*    CATEGORIAS: PG-LINGUAGEM  FW-FRAMEWORK   DB-BANCO DE DADOS
002390*                CD-NUVEM/DEVOPS DA-DADOS/IA  TL-FERRAMENTA
002400*                SS-COMPORTAMENTAL
002410*----------------------------------------------------------------
002420 01  HABILID-LITERAL.
002430     05  FILLER              PIC X(32) VALUE ".NET                          FW".
002440     05  FILLER              PIC X(32) VALUE "ADAPTABILITY                  SS".
002450     05  FILLER              PIC X(32) VALUE "ADOBE XD                      TL".
002460     05  FILLER              PIC X(32) VALUE "AGILE                         SS".
002470     05  FILLER              PIC X(32) VALUE "AIRFLOW                       DA".
002480     05  FILLER              PIC X(32) VALUE "AMAZON WEB SERVICES           CD".
002490     05  FILLER              PIC X(32) VALUE "ANALYTICAL SKILLS             SS".
002500     05  FILLER              PIC X(32) VALUE "ANGULAR                       FW".
002510     05  FILLER              PIC X(32) VALUE "ANSIBLE                       CD".
002520     05  FILLER              PIC X(32) VALUE "APACHE                        CD".
002530     05  FILLER              PIC X(32) VALUE "ARTIFICIAL INTELLIGENCE       DA".
002540     05  FILLER              PIC X(32) VALUE "ATTENTION TO DETAIL           SS".
002550     05  FILLER              PIC X(32) VALUE "AWS                           CD".
002560     05  FILLER              PIC X(32) VALUE "AZURE                         CD".
002570     05  FILLER              PIC X(32) VALUE "BASH                          PG".
002580     05  FILLER              PIC X(32) VALUE "BIGQUERY                      DB".
002590     05  FILLER              PIC X(32) VALUE "BITBUCKET                     TL".
002600     05  FILLER              PIC X(32) VALUE "BOOTSTRAP                     FW".
002610     05  FILLER              PIC X(32) VALUE "C#                            PG".
002620     05  FILLER              PIC X(32) VALUE "C++                           PG".
002630     05  FILLER              PIC X(32) VALUE "CASSANDRA                     DB".
002640     05  FILLER              PIC X(32) VALUE "CI/CD                         CD".
002650     05  FILLER              PIC X(32) VALUE "CIRCLECI                      CD".
002660     05  FILLER              PIC X(32) VALUE "COLLABORATION                 SS".
002670     05  FILLER              PIC X(32) VALUE "COMMUNICATION                 SS".
002680     05  FILLER              PIC X(32) VALUE "COMPUTER VISION               DA".
002690     05  FILLER              PIC X(32) VALUE "CONFLICT RESOLUTION           SS".
002700     05  FILLER              PIC X(32) VALUE "CONFLUENCE                    TL".
002710     05  FILLER              PIC X(32) VALUE "COUCHDB                       DB".
002720     05  FILLER              PIC X(32) VALUE "CREATIVITY                    SS".
002730     05  FILLER              PIC X(32) VALUE "CRITICAL THINKING             SS".
002740     05  FILLER              PIC X(32) VALUE "CUSTOMER SERVICE              SS".
002750     05  FILLER              PIC X(32) VALUE "DART                          PG".
002760     05  FILLER              PIC X(32) VALUE "DATA ANALYSIS                 DA".
002770     05  FILLER              PIC X(32) VALUE "DATA SCIENCE                  DA".
002780     05  FILLER              PIC X(32) VALUE "DATA VISUALIZATION            DA".
002790     05  FILLER              PIC X(32) VALUE "DECISION MAKING               SS".
002800     05  FILLER              PIC X(32) VALUE "DEEP LEARNING                 DA".
002810     05  FILLER              PIC X(32) VALUE "DEVOPS                        CD".
002820     05  FILLER              PIC X(32) VALUE "DJANGO                        FW".
002830     05  FILLER              PIC X(32) VALUE "DOCKER                        CD".
002840     05  FILLER              PIC X(32) VALUE "DYNAMODB                      DB".
002850     05  FILLER              PIC X(32) VALUE "ELASTICSEARCH                 DB".
002860     05  FILLER              PIC X(32) VALUE "EXCEL                         DA".
002870     05  FILLER              PIC X(32) VALUE "EXPRESS                       FW".
002880     05  FILLER              PIC X(32) VALUE "FASTAPI                       FW".
002890     05  FILLER              PIC X(32) VALUE "FIGMA                         TL".
002900     05  FILLER              PIC X(32) VALUE "FIREBASE                      DB".
002910     05  FILLER              PIC X(32) VALUE "FLASK                         FW".
002920     05  FILLER              PIC X(32) VALUE "GCP                           CD".
002930     05  FILLER              PIC X(32) VALUE "GIT                           TL".
002940     05  FILLER              PIC X(32) VALUE "GITHUB                        TL".
002950     05  FILLER              PIC X(32) VALUE "GITHUB ACTIONS                CD".
002960     05  FILLER              PIC X(32) VALUE "GITLAB                        TL".
002970     05  FILLER              PIC X(32) VALUE "GITLAB CI                     CD".
002980     05  FILLER              PIC X(32) VALUE "GO                            PG".
002990     05  FILLER              PIC X(32) VALUE "GOOGLE CLOUD PLATFORM         CD".
003000     05  FILLER              PIC X(32) VALUE "GRAPHQL                       FW".
003010     05  FILLER              PIC X(32) VALUE "HADOOP                        DA".
003020     05  FILLER              PIC X(32) VALUE "ILLUSTRATOR                   TL".
003030     05  FILLER              PIC X(32) VALUE "INTELLIJ                      TL".
003040     05  FILLER              PIC X(32) VALUE "INTERPERSONAL SKILLS          SS".
003050     05  FILLER              PIC X(32) VALUE "JAVA                          PG".
003060     05  FILLER              PIC X(32) VALUE "JAVASCRIPT                    PG".
003070     05  FILLER              PIC X(32) VALUE "JENKINS                       CD".
003080     05  FILLER              PIC X(32) VALUE "JIRA                          TL".
003090     05  FILLER              PIC X(32) VALUE "JQUERY                        FW".
003100     05  FILLER              PIC X(32) VALUE "JUPYTER                       TL".
003110     05  FILLER              PIC X(32) VALUE "KERAS                         DA".
003120     05  FILLER              PIC X(32) VALUE "KOTLIN                        PG".
003130     05  FILLER              PIC X(32) VALUE "KUBERNETES                    CD".
003140     05  FILLER              PIC X(32) VALUE "LARAVEL                       FW".
003150     05  FILLER              PIC X(32) VALUE "LEADERSHIP                    SS".
003160     05  FILLER              PIC X(32) VALUE "LINUX                         CD".
003170     05  FILLER              PIC X(32) VALUE "MACHINE LEARNING              DA".
003180     05  FILLER              PIC X(32) VALUE "MARIADB                       DB".
003190     05  FILLER              PIC X(32) VALUE "MATERIAL UI                   FW".
003200     05  FILLER              PIC X(32) VALUE "MATLAB                        PG".
003210     05  FILLER              PIC X(32) VALUE "MENTORING                     SS".
003220     05  FILLER              PIC X(32) VALUE "MICROSERVICES                 CD".
003230     05  FILLER              PIC X(32) VALUE "MOBX                          FW".
003240     05  FILLER              PIC X(32) VALUE "MONGODB                       DB".
003250     05  FILLER              PIC X(32) VALUE "MYSQL                         DB".
003260     05  FILLER              PIC X(32) VALUE "NATURAL LANGUAGE PROCESSING   DA".
003270     05  FILLER              PIC X(32) VALUE "NEGOTIATION                   SS".
003280     05  FILLER              PIC X(32) VALUE "NEO4J                         DB".
003290     05  FILLER              PIC X(32) VALUE "NEXT.JS                       FW".
003300     05  FILLER              PIC X(32) VALUE "NGINX                         CD".
003310     05  FILLER              PIC X(32) VALUE "NODE.JS                       FW".
003320     05  FILLER              PIC X(32) VALUE "NUMPY                         DA".
003330     05  FILLER              PIC X(32) VALUE "NUXT.JS                       FW".
003340     05  FILLER              PIC X(32) VALUE "OBJECTIVE-C                   PG".
003350     05  FILLER              PIC X(32) VALUE "OPENCV                        DA".
003360     05  FILLER              PIC X(32) VALUE "ORACLE                        DB".
003370     05  FILLER              PIC X(32) VALUE "PANDAS                        DA".
003380     05  FILLER              PIC X(32) VALUE "PERL                          PG".
003390     05  FILLER              PIC X(32) VALUE "PHOTOSHOP                     TL".
003400     05  FILLER              PIC X(32) VALUE "PHP                           PG".
003410     05  FILLER              PIC X(32) VALUE "POSTGRESQL                    DB".
003420     05  FILLER              PIC X(32) VALUE "POSTMAN                       TL".
003430     05  FILLER              PIC X(32) VALUE "POWER BI                      DA".
003440     05  FILLER              PIC X(32) VALUE "POWERSHELL                    PG".
003450     05  FILLER              PIC X(32) VALUE "PRESENTATION SKILLS           SS".
003460     05  FILLER              PIC X(32) VALUE "PROBLEM SOLVING               SS".
003470     05  FILLER              PIC X(32) VALUE "PROJECT MANAGEMENT            SS".
003480     05  FILLER              PIC X(32) VALUE "PUBLIC SPEAKING               SS".
003490     05  FILLER              PIC X(32) VALUE "PYTHON                        PG".
003500     05  FILLER              PIC X(32) VALUE "PYTORCH                       DA".
003510     05  FILLER              PIC X(32) VALUE "R PROGRAMMING                 PG".
003520     05  FILLER              PIC X(32) VALUE "RAILS                         FW".
003530     05  FILLER              PIC X(32) VALUE "REACT                         FW".
003540     05  FILLER              PIC X(32) VALUE "REDIS                         DB".
003550     05  FILLER              PIC X(32) VALUE "REDUX                         FW".
003560     05  FILLER              PIC X(32) VALUE "RESEARCH                      SS".
003570     05  FILLER              PIC X(32) VALUE "REST API                      FW".
003580     05  FILLER              PIC X(32) VALUE "RUBY                          PG".
003590     05  FILLER              PIC X(32) VALUE "RUST                          PG".
003600     05  FILLER              PIC X(32) VALUE "SCALA                         PG".
003610     05  FILLER              PIC X(32) VALUE "SCIKIT-LEARN                  DA".
003620     05  FILLER              PIC X(32) VALUE "SCRUM                         SS".
003630     05  FILLER              PIC X(32) VALUE "SERVERLESS                    CD".
003640     05  FILLER              PIC X(32) VALUE "SHELL SCRIPTING               PG".
003650     05  FILLER              PIC X(32) VALUE "SLACK                         TL".
003660     05  FILLER              PIC X(32) VALUE "SNOWFLAKE                     DB".
003670     05  FILLER              PIC X(32) VALUE "SPARK                         DA".
003680     05  FILLER              PIC X(32) VALUE "SPRING                        FW".
003690     05  FILLER              PIC X(32) VALUE "SPRING BOOT                   FW".
003700     05  FILLER              PIC X(32) VALUE "SQL                           DB".
003710     05  FILLER              PIC X(32) VALUE "SQLITE                        DB".
003720     05  FILLER              PIC X(32) VALUE "STATISTICS                    DA".
003730     05  FILLER              PIC X(32) VALUE "STRATEGIC THINKING            SS".
003740     05  FILLER              PIC X(32) VALUE "SVELTE                        FW".
003750     05  FILLER              PIC X(32) VALUE "SWAGGER                       TL".
003760     05  FILLER              PIC X(32) VALUE "SWIFT                         PG".
003770     05  FILLER              PIC X(32) VALUE "TABLEAU                       DA".
003780     05  FILLER              PIC X(32) VALUE "TAILWIND                      FW".
003790     05  FILLER              PIC X(32) VALUE "TEAMWORK                      SS".
003800     05  FILLER              PIC X(32) VALUE "TECHNICAL WRITING             SS".
003810     05  FILLER              PIC X(32) VALUE "TENSORFLOW                    DA".
003820     05  FILLER              PIC X(32) VALUE "TERRAFORM                     CD".
003830     05  FILLER              PIC X(32) VALUE "TIME MANAGEMENT               SS".
003840     05  FILLER              PIC X(32) VALUE "TYPESCRIPT                    PG".
003850     05  FILLER              PIC X(32) VALUE "UNIX                          CD".
003860     05  FILLER              PIC X(32) VALUE "VS CODE                       TL".
003870     05  FILLER              PIC X(32) VALUE "VUE                           FW".
003880 01  TAB-HABILID REDEFINES HABILID-LITERAL.
003890     05  HAB-ENTRADA             OCCURS 145 TIMES
003900                                  ASCENDING KEY IS HAB-NOME
003910                                  INDEXED BY HAB-IDX.
003920         10  HAB-NOME            PIC X(30).
003930         10  HAB-CATEG           PIC X(02).
003940
003950*----------------------------------------------------------------
003960*    TABELA DE APELIDOS / SINONIMOS (ALIAS -> NOME CANONICO)
003970*    LEIAUTE DE CADA ENTRADA (45 POS): DE(15) + PARA(30)
003980*----------------------------------------------------------------
003990 01  ALIAS-LITERAL.
004000     05  FILLER              PIC X(45) VALUE "JS             JAVASCRIPT                    ".
004010     05  FILLER              PIC X(45) VALUE "TS             TYPESCRIPT                    ".
004020     05  FILLER              PIC X(45) VALUE "PY             PYTHON                        ".
004030     05  FILLER              PIC X(45) VALUE "NODE           NODE.JS                       ".
004040     05  FILLER              PIC X(45) VALUE "NODEJS         NODE.JS                       ".
004050     05  FILLER              PIC X(45) VALUE "REACT.JS       REACT                         ".
004060     05  FILLER              PIC X(45) VALUE "REACTJS        REACT                         ".
004070     05  FILLER              PIC X(45) VALUE "VUE.JS         VUE                           ".
004080     05  FILLER              PIC X(45) VALUE "VUEJS          VUE                           ".
004090     05  FILLER              PIC X(45) VALUE "ANGULAR.JS     ANGULAR                       ".
004100     05  FILLER              PIC X(45) VALUE "ANGULARJS      ANGULAR                       ".
004110     05  FILLER              PIC X(45) VALUE "POSTGRES       POSTGRESQL                    ".
004120     05  FILLER              PIC X(45) VALUE "MONGO          MONGODB                       ".
004130     05  FILLER              PIC X(45) VALUE "K8S            KUBERNETES                    ".
004140     05  FILLER              PIC X(45) VALUE "ML             MACHINE LEARNING              ".
004150     05  FILLER              PIC X(45) VALUE "DL             DEEP LEARNING                 ".
004160     05  FILLER              PIC X(45) VALUE "AI             ARTIFICIAL INTELLIGENCE       ".
004170     05  FILLER              PIC X(45) VALUE "NLP            NATURAL LANGUAGE PROCESSING   ".
004180     05  FILLER              PIC X(45) VALUE "CV             COMPUTER VISION               ".
004190     05  FILLER              PIC X(45) VALUE "AWS            AMAZON WEB SERVICES           ".
004200     05  FILLER              PIC X(45) VALUE "GCP            GOOGLE CLOUD PLATFORM         ".
004210     05  FILLER              PIC X(45) VALUE "CICD           CI/CD                         ".
004220     05  FILLER              PIC X(45) VALUE "DOTNET         .NET                          ".
004230     05  FILLER              PIC X(45) VALUE "CSHARP         C#                            ".
004240     05  FILLER              PIC X(45) VALUE "CPP            C++                           ".
004250     05  FILLER              PIC X(45) VALUE "GOLANG         GO                            ".
004260     05  FILLER              PIC X(45) VALUE "TF             TERRAFORM                     ".
004270     05  FILLER              PIC X(45) VALUE "UI             UI/UX                         ".
004280     05  FILLER              PIC X(45) VALUE "UX             UI/UX                         ".
004290 01  TAB-ALIAS REDEFINES ALIAS-LITERAL.
004300     05  ALI-ENTRADA             OCCURS 29 TIMES.
004310         10  ALI-FROM            PIC X(15).
004320         10  ALI-TO              PIC X(30).
004330
004340*----------------------------------------------------------------
004350*    VETORES PARALELOS DE CASAMENTO DE HABILIDADES (POR INDICE
004360*    DA TAB-HABILID) - UM 'S'/'N' E UMA FREQUENCIA POR ENTRADA
004370*----------------------------------------------------------------
004380 01  WS-HAB-RESUMO-TAB.
004390     05  WS-HAB-RESUMO           PIC X(01) OCCURS 145 TIMES.
004400     05  FILLER                  PIC X(02) VALUE SPACES.
004410 01  WS-HAB-VAGA-TAB.
004420     05  WS-HAB-VAGA             PIC X(01) OCCURS 145 TIMES.
004430     05  FILLER                  PIC X(02) VALUE SPACES.
004440 01  WS-HAB-FREQ-VAGA-TAB.
004450     05  WS-HAB-FREQ-VAGA        PIC 9(03) COMP OCCURS 145 TIMES.
004460     05  FILLER                  PIC X(02) VALUE SPACES.
004470 01  WS-HAB-POS-RESUMO-TAB.
004480     05  WS-HAB-POS-RESUMO       PIC 9(04) COMP OCCURS 145 TIMES.
004490     05  FILLER                  PIC X(02) VALUE SPACES.
004500
004510 77  WS-RESUMO-CNT               PIC 9(03)  COMP.
004520 77  WS-VAGA-CNT                 PIC 9(03)  COMP.
004530 77  WS-MATCH-CNT                PIC 9(03)  COMP.
004540 77  WS-MISS-CNT                 PIC 9(03)  COMP.
004550 77  WS-EXTRA-CNT                PIC 9(03)  COMP.
004560 77  WS-HIPRI-CNT                PIC 9(03)  COMP.
004570 77  WS-JAN-INI                  PIC 9(04)  COMP.
004580 77  WS-JAN-FIM                  PIC 9(04)  COMP.
004590 77  WS-JAN-TAM                  PIC 9(04)  COMP.
004600
004610*----------------------------------------------------------------
004620*    LISTAS FORMATADAS PARA MENSAGENS DE SUGESTAO
004630*----------------------------------------------------------------
004640 01  WS-LISTA-NOMES               PIC X(90) VALUE SPACES.
004650 77  WS-QT-LISTADOS               PIC 9(02) COMP.
004660 77  WS-LIMITE-LISTA              PIC 9(02) COMP.
004670 77  WS-MODO-LISTA                PIC 9(01) COMP.
004680 77  WS-CONDICAO-OK               PIC X(01) VALUE 'N'.
004690
004700*----------------------------------------------------------------
004710*    TABELA DE VERBOS DE ACAO (35 VERBOS, 6 CATEGORIAS)
004720*    CATEGORIA: 1-LIDERANCA 2-REALIZACAO 3-CRIACAO
004730*               4-MELHORIA  5-TECNICA    6-ANALISE
004740*----------------------------------------------------------------
004750 01  VERBO-LITERAL.
004760     05  FILLER  PIC X(17) VALUE "LED              1".
004770     05  FILLER  PIC X(17) VALUE "MANAGED          1".
004780     05  FILLER  PIC X(17) VALUE "DIRECTED         1".
004790     05  FILLER  PIC X(17) VALUE "SUPERVISED       1".
004800     05  FILLER  PIC X(17) VALUE "COORDINATED      1".
004810     05  FILLER  PIC X(17) VALUE "OVERSAW          1".
004820     05  FILLER  PIC X(17) VALUE "ACHIEVED         2".
004830     05  FILLER  PIC X(17) VALUE "ACCOMPLISHED     2".
004840     05  FILLER  PIC X(17) VALUE "EXCEEDED         2".
004850     05  FILLER  PIC X(17) VALUE "DELIVERED        2".
004860     05  FILLER  PIC X(17) VALUE "COMPLETED        2".
004870     05  FILLER  PIC X(17) VALUE "CREATED          3".
004880     05  FILLER  PIC X(17) VALUE "DESIGNED         3".
004890     05  FILLER  PIC X(17) VALUE "DEVELOPED        3".
004900     05  FILLER  PIC X(17) VALUE "BUILT            3".
004910     05  FILLER  PIC X(17) VALUE "IMPLEMENTED      3".
004920     05  FILLER  PIC X(17) VALUE "LAUNCHED         3".
004930     05  FILLER  PIC X(17) VALUE "IMPROVED         4".
004940     05  FILLER  PIC X(17) VALUE "ENHANCED         4".
004950     05  FILLER  PIC X(17) VALUE "OPTIMIZED        4".
004960     05  FILLER  PIC X(17) VALUE "STREAMLINED      4".
004970     05  FILLER  PIC X(17) VALUE "REDUCED          4".
004980     05  FILLER  PIC X(17) VALUE "INCREASED        4".
004990     05  FILLER  PIC X(17) VALUE "ENGINEERED       5".
005000     05  FILLER  PIC X(17) VALUE "ARCHITECTED      5".
005010     05  FILLER  PIC X(17) VALUE "AUTOMATED        5".
005020     05  FILLER  PIC X(17) VALUE "INTEGRATED       5".
005030     05  FILLER  PIC X(17) VALUE "DEPLOYED         5".
005040     05  FILLER  PIC X(17) VALUE "CONFIGURED       5".
005050     05  FILLER  PIC X(17) VALUE "ANALYZED         6".
005060     05  FILLER  PIC X(17) VALUE "EVALUATED        6".
005070     05  FILLER  PIC X(17) VALUE "ASSESSED         6".
005080     05  FILLER  PIC X(17) VALUE "RESEARCHED       6".
005090     05  FILLER  PIC X(17) VALUE "INVESTIGATED     6".
005100     05  FILLER  PIC X(17) VALUE "IDENTIFIED       6".
005110 01  TAB-VERBO REDEFINES VERBO-LITERAL.
005120     05  VERBO-ENTRADA           OCCURS 35 TIMES.
005130         10  VERBO-PALAVRA       PIC X(16).
005140         10  VERBO-CATEG-NUM     PIC 9(01).
005150
005160 01  CATEG-VERBO-INIC.
005170     05  FILLER  PIC X(11) VALUE "LEADERSHIP ".
005180     05  FILLER  PIC X(11) VALUE "ACHIEVEMENT".
005190     05  FILLER  PIC X(11) VALUE "CREATION   ".
005200     05  FILLER  PIC X(11) VALUE "IMPROVEMENT".
005210     05  FILLER  PIC X(11) VALUE "TECHNICAL  ".
005220     05  FILLER  PIC X(11) VALUE "ANALYSIS   ".
005230 01  TAB-CATEG-VERBO REDEFINES CATEG-VERBO-INIC.
005240     05  NOME-CATEG-VERBO        PIC X(11) OCCURS 6 TIMES.
005250
005260 01  WS-CATEG-VERBO-FLAG.
005270     05  WS-CATFLAG              PIC X(01) OCCURS 6 TIMES
005280                                            VALUE 'N'.
005290     05  FILLER                  PIC X(02) VALUE SPACES.
005300 77  WS-QT-VERBOS                PIC 9(02) COMP.
005310 77  WS-TEM-VERBO                PIC X(01) VALUE 'N'.
005320
005330*----------------------------------------------------------------
005340*    DEMAIS CHECAGENS DE APOIO AS SUGESTOES (SECAO 3000)
005350*----------------------------------------------------------------
005360 77  WS-QT-METRICAS              PIC 9(03) COMP.
005370 77  WS-QT-PCT                   PIC 9(03) COMP.
005380 77  WS-QT-CIFRAO                PIC 9(03) COMP.
005390 77  WS-QT-HASH                  PIC 9(03) COMP.
005400 77  WS-QT-MAIS                  PIC 9(03) COMP.
005410 77  WS-QT-NUM2                  PIC 9(03) COMP.
005420 77  WS-QT-PALAVRAS-RESUMO       PIC 9(04) COMP.
005430 77  WS-QT-CONTEXTUAL             PIC 9(03) COMP.
005440 77  WS-RAZAO-CONTEXTO           PIC 9V999 COMP.
005450
005460 77  WS-SEC-EXP                  PIC X(01) VALUE 'N'.
005470 77  WS-SEC-EDU                  PIC X(01) VALUE 'N'.
005480 77  WS-SEC-SKI                  PIC X(01) VALUE 'N'.
005490 77  WS-SEC-PROJ                 PIC X(01) VALUE 'N'.
005500 77  WS-SEC-SUM                  PIC X(01) VALUE 'N'.
005510 77  WS-SEC-OBJ                  PIC X(01) VALUE 'N'.
005520
005530 77  WS-TEM-EMAIL                PIC X(01) VALUE 'N'.
005540 77  WS-TEM-LINKEDIN             PIC X(01) VALUE 'N'.
005550 77  WS-TEM-GITHUB               PIC X(01) VALUE 'N'.
005560 77  WS-TEM-PORTFOLIO            PIC X(01) VALUE 'N'.
005570
005580*----------------------------------------------------------------
005590*    AREA DE MONTAGEM DE UMA SUGESTAO (ANTES DA GRAVACAO)
005600*----------------------------------------------------------------
005610 77  WS-SUG-SEQ                  PIC 9(02) COMP.
005620 01  WS-SUG-TIPO                 PIC X(07).
005630 01  WS-SUG-CATEG                PIC X(20).
005640 01  WS-SUG-MSG                  PIC X(120).
005650
005660*----------------------------------------------------------------
005670*    CAMPOS EDITADOS PARA COMPOSICAO DE MENSAGENS
005680*----------------------------------------------------------------
005690 01  WS-ED-SCORE                 PIC ZZ9.9.
005700 01  WS-ED-CONT3                 PIC ZZ9.
005710 01  WS-ED-ANOS                  PIC Z9.
005720
005730*----------------------------------------------------------------
005740*    TABELA CIRCULAR EM MEMORIA DAS ULTIMAS 20 ANALISES
005750*    (RELATORIO HISTORICO - SECAO 4000)
005760*----------------------------------------------------------------
005770 01  WS-HIST-TAB.
005780     05  WS-HIST-ENTRY           OCCURS 20 TIMES.
005790         10  WS-HIST-ID          PIC 9(06).
005800         10  WS-HIST-FILE        PIC X(30).
005810         10  WS-HIST-SCORE       PIC 9(03)V9.
005820         10  WS-HIST-CATEG       PIC X(10).
005830         10  FILLER              PIC X(01) VALUE SPACE.
005840 77  WS-HIST-POS                 PIC 9(02) COMP VALUE ZERO.
005850 77  WS-HIST-QTDE                PIC 9(02) COMP VALUE ZERO.
005860 77  WS-CONT                     PIC 9(02) COMP.
005870
005880*----------------------------------------------------------------
005890*    LINHAS DO RELATORIO HISTORICO - CABECALHO / DETALHE / TOTAL
005900*----------------------------------------------------------------
005910 01  WS-LIN-PAGINA               PIC 9(03) COMP VALUE ZERO.
005920 01  WS-LIN-CONTADOR             PIC 9(02) COMP VALUE ZERO.
005930
005940 01  CAB-HIST1.
005950     05  FILLER                  PIC X(01)  VALUE SPACE.
005960     05  FILLER                  PIC X(38)  VALUE
005970         "EMPRESA S/A - NUCLEO DE SISTEMAS".
005980     05  FILLER                  PIC X(28)  VALUE
005990         "RELATORIO HISTORICO ANALISE".
006000     05  FILLER                  PIC X(08)  VALUE "PAGINA: ".
006010     05  CH1-PAGINA              PIC ZZZ9.
006020     05  FILLER                  PIC X(53)  VALUE SPACE.
006030
006040 01  CAB-HIST2.
006050     05  FILLER                  PIC X(01)  VALUE SPACE.
006060     05  FILLER                  PIC X(07)  VALUE "ID    ".
006070     05  FILLER                  PIC X(31)  VALUE "ARQUIVO CURRICULO".
006080     05  FILLER                  PIC X(08)  VALUE "SCORE  ".
006090     05  FILLER                  PIC X(12)  VALUE "CATEGORIA".
006100     05  FILLER                  PIC X(73)  VALUE SPACE.
006110
006120 01  DET-HIST.
006130     05  FILLER                  PIC X(01)  VALUE SPACE.
006140     05  DH-ID                   PIC ZZZZZ9.
006150     05  FILLER                  PIC X(01)  VALUE SPACE.
006160     05  DH-ARQUIVO              PIC X(30).
006170     05  FILLER                  PIC X(01)  VALUE SPACE.
006180     05  DH-SCORE                PIC ZZ9.9.
006190     05  FILLER                  PIC X(01)  VALUE SPACE.
006200     05  DH-CATEG                PIC X(10).
006210     05  FILLER                  PIC X(80)  VALUE SPACE.
006220
006230 01  TOT-HIST.
006240     05  FILLER                  PIC X(01)  VALUE SPACE.
006250     05  FILLER                  PIC X(20)  VALUE
006260         "REGISTROS LIDOS ....".
006270     05  TH-LIDOS                PIC ZZZ,ZZ9.
006280     05  FILLER                  PIC X(10)  VALUE SPACE.
006290     05  FILLER                  PIC X(20)  VALUE
006300         "ANALISADOS .........".
006310     05  TH-ANALISADOS           PIC ZZZ,ZZ9.
006320     05  FILLER                  PIC X(69)  VALUE SPACE.
006330
006340 01  TOT-HIST2.
006350     05  FILLER                  PIC X(01)  VALUE SPACE.
006360     05  FILLER                  PIC X(20)  VALUE
006370         "DESPREZADOS (BRANCO)".
006380     05  TH-DESPREZADOS          PIC ZZZ,ZZ9.
006390     05  FILLER                  PIC X(10)  VALUE SPACE.
006400     05  FILLER                  PIC X(20)  VALUE
006410         "SCORE MEDIO ........".
006420     05  TH-MEDIA                PIC ZZ9.9.
006430     05  FILLER                  PIC X(69)  VALUE SPACE.
006440
006450 01  TOT-HIST3.
006460     05  FILLER                  PIC X(01)  VALUE SPACE.
006470     05  FILLER                  PIC X(20)  VALUE
006480         "SUGESTOES EMITIDAS .".
006490     05  TH-SUGESTOES            PIC ZZZ,ZZ9.
006500     05  FILLER                  PIC X(99)  VALUE SPACE.
006510
006520 01  LINHA-BRANCO                PIC X(132) VALUE SPACES.
006530
006540 PROCEDURE DIVISION.
006550
006560*==================================================================
006570*    0000-INICIO - PARAGRAFO PRINCIPAL DO LOTE
006580*==================================================================
006590 0000-INICIO.
006600     PERFORM 0100-ABRE-CANDIN THRU 0140-INICIALIZA.
006610     PERFORM 0210-LE-CANDIDATO.
006620     PERFORM 0200-PROCESSA-CANDIDATOS THRU 0200-PROCESSA-CANDIDATOS-FIM.
006630     PERFORM 4000-RELATORIO-HISTORICO THRU 4000-RELATORIO-HISTORICO-FIM.
006640     PERFORM 0900-ENCERRA.
006650     STOP RUN.
006660
006670*------------------------------------------------------------------
006680*    0100/0110/0120/0130 - ABERTURA ENCADEADA DOS 4 ARQUIVOS DO
006690*    LOTE, NO MESMO ESTILO DE 0010/0020/0030-OPEN-xxx DO
006700*    ENTNOTAS.COB: CADA PARAGRAFO ABRE UM ARQUIVO E DESVIA (GO TO)
006710*    PARA O PROXIMO SE O FILE STATUS VIER '00'; SE NAO VIER,
006720*    "CAI" PARA A MENSAGEM DE ERRO E FECHA O QUE JA FOI ABERTO.
006730*------------------------------------------------------------------
006740 0100-ABRE-CANDIN.
006750     OPEN INPUT CANDIN.
006760     IF STATUS-CAND = '00'
006770        GO TO 0110-ABRE-ANLOUT.
006780     DISPLAY 'ANLISECV - ERRO ABERTURA CANDIN - STATUS '
006790             STATUS-CAND.
006800     STOP RUN.
006810
006820 0110-ABRE-ANLOUT.
006830     OPEN OUTPUT ANLOUT.
006840     IF STATUS-ANL = '00'
006850        GO TO 0120-ABRE-SUGOUT.
006860     DISPLAY 'ANLISECV - ERRO ABERTURA ANLOUT - STATUS '
006870             STATUS-ANL.
006880     CLOSE CANDIN.
006890     STOP RUN.
006900
006910 0120-ABRE-SUGOUT.
006920     OPEN OUTPUT SUGOUT.
006930     IF STATUS-SUG = '00'
006940        GO TO 0130-ABRE-HISTRPT.
006950     DISPLAY 'ANLISECV - ERRO ABERTURA SUGOUT - STATUS '
006960             STATUS-SUG.
006970     CLOSE CANDIN ANLOUT.
006980     STOP RUN.
006990
007000 0130-ABRE-HISTRPT.
007010     OPEN OUTPUT HISTRPT.
007020     IF STATUS-HIST = '00'
007030        GO TO 0140-INICIALIZA.
007040     DISPLAY 'ANLISECV - ERRO ABERTURA HISTRPT - STATUS '
007050             STATUS-HIST.
007060     CLOSE CANDIN ANLOUT SUGOUT.
007070     STOP RUN.
007080
007090 0140-INICIALIZA.
007100     MOVE ZERO TO WS-LIDOS WS-ANALISADOS WS-DESPREZADOS
007110                  WS-TOT-SUGESTOES WS-SOMA-SCORE WS-ID-ATUAL
007120                  WS-HIST-POS WS-HIST-QTDE.
007130     MOVE 'N' TO WS-EOF-CAND.
007140
007150*------------------------------------------------------------------
007160*    0210-LE-CANDIDATO - LEITURA SEQUENCIAL DO ARQUIVO DE ENTRADA
007170*------------------------------------------------------------------
007180 0210-LE-CANDIDATO.
007190     READ CANDIN
007200         AT END
007210             MOVE 'S' TO WS-EOF-CAND
007220         NOT AT END
007230             ADD 1 TO WS-LIDOS.
007240
007250*------------------------------------------------------------------
007260*    0200-PROCESSA-CANDIDATOS - LACO PRINCIPAL, UM POR CANDIDATO
007270*    2.3  12/07/2010 JMK  LACO PASSA A SE RELER POR GO TO, NO     CS4022
007280*                         PADRAO DE 0800-RELAT DO RELNOT.COB (O
007290*                         "PERFORM ... UNTIL FIM-CANDIDATOS" QUE
007300*                         GOVERNAVA ESTE PARAGRAFO SAIU DO
007310*                         0000-INICIO E VIROU O TESTE DE FIM DE
007320*                         ARQUIVO LOGO ABAIXO.
007330*------------------------------------------------------------------
007340 0200-PROCESSA-CANDIDATOS.
007350     IF FIM-CANDIDATOS
007360        GO TO 0200-PROCESSA-CANDIDATOS-FIM.
007370     PERFORM 0220-VERIFICA-BRANCO.
007380     IF RESUMO-BRANCO
007390        ADD 1 TO WS-DESPREZADOS
007400     ELSE
007410        PERFORM 2000-ANALISADOR THRU 2000-ANALISADOR-FIM
007420        ADD 1 TO WS-ID-ATUAL
007430        MOVE WS-ID-ATUAL TO ANL-ID
007440        PERFORM 3000-SUGESTOES THRU 3000-SUGESTOES-FIM
007450        PERFORM 0240-GRAVA-ANALISE
007460        ADD 1 TO WS-ANALISADOS
007470        ADD ANL-MATCH-SCORE TO WS-SOMA-SCORE
007480        PERFORM 0270-EMPILHA-HISTORICO.
007490     PERFORM 0210-LE-CANDIDATO.
007500     GO TO 0200-PROCESSA-CANDIDATOS.
007510 0200-PROCESSA-CANDIDATOS-FIM.
007520     EXIT.
007530
007540*------------------------------------------------------------------
007550*    0220-VERIFICA-BRANCO - DESPREZA CURRICULO EM BRANCO
007560*------------------------------------------------------------------
007570 0220-VERIFICA-BRANCO.
007580     MOVE 'N' TO WS-BRANCO-SW.
007590     IF CAND-RESUME-TEXT = SPACES
007600        MOVE 'S' TO WS-BRANCO-SW.
007610
007620*------------------------------------------------------------------
007630*    0240-GRAVA-ANALISE - GRAVA O REGISTRO DE ANALISE
007640*------------------------------------------------------------------
007650 0240-GRAVA-ANALISE.
007660     MOVE CAND-ID       TO ANL-CAND-ID.
007670     MOVE CAND-FILENAME TO ANL-FILENAME.
007680     WRITE REG-ANALISE.
007690
007700*------------------------------------------------------------------
007710*    0270-EMPILHA-HISTORICO - ATUALIZA TABELA CIRCULAR EM MEMORIA
007720*------------------------------------------------------------------
007730 0270-EMPILHA-HISTORICO.
007740     ADD 1 TO WS-HIST-POS.
007750     IF WS-HIST-POS > 20
007760        MOVE 1 TO WS-HIST-POS.
007770     MOVE WS-ID-ATUAL        TO WS-HIST-ID (WS-HIST-POS).
007780     MOVE CAND-FILENAME      TO WS-HIST-FILE (WS-HIST-POS).
007790     MOVE ANL-MATCH-SCORE    TO WS-HIST-SCORE (WS-HIST-POS).
007800     MOVE ANL-SCORE-CATEGORY TO WS-HIST-CATEG (WS-HIST-POS).
007810     IF WS-HIST-QTDE < 20
007820        ADD 1 TO WS-HIST-QTDE.
007830
007840*------------------------------------------------------------------
007850*    0900-ENCERRA - FECHAMENTO DOS ARQUIVOS
007860*------------------------------------------------------------------
007870 0900-ENCERRA.
007880     CLOSE CANDIN ANLOUT SUGOUT HISTRPT.
007890
007900*==================================================================
007910*    SECAO 2000 - ANALISADOR (EXTRACAO DE HABILIDADES E SCORE)
007920*    1.1  02/09/1999 FSO  INCLUSAO DA EXPANSAO DE APELIDOS        CS4023
007930*    1.5  22/01/2001 FSO  CORRECAO CONTAGEM ALTA PRIORIDADE       CS4024
007940*    1.6  11/09/2001 JMK  DETECCAO DE ANOS DE EXPERIENCIA         CS4025
007950*    1.7  03/03/2002 FSO  DETECCAO DE ESCOLARIDADE                CS4026
007960*==================================================================
007970 2000-ANALISADOR.
007980     MOVE CAND-RESUME-TEXT TO WS-RESUMO-MINUSC.
007990     INSPECT WS-RESUMO-MINUSC CONVERTING
008000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
008010         "abcdefghijklmnopqrstuvwxyz".
008020     MOVE CAND-JD-TEXT TO WS-JD-MINUSC.
008030     INSPECT WS-JD-MINUSC CONVERTING
008040         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
008050         "abcdefghijklmnopqrstuvwxyz".
008060
008070     MOVE CAND-RESUME-TEXT TO WS-TEXTO-TRAB.
008080     PERFORM 2010-PREPROCESSA THRU 2010-PREPROCESSA-FIM.
008090     MOVE WS-TEXTO-TRAB TO WS-TEXTO-GENERICO.
008100     PERFORM 2100-EXPANDE-ALIAS THRU 2100-EXPANDE-ALIAS-FIM.
008110     MOVE WS-TEXTO-GENERICO TO WS-RESUMO-PROC.
008120
008130     MOVE CAND-JD-TEXT TO WS-TEXTO-TRAB.
008140     PERFORM 2010-PREPROCESSA THRU 2010-PREPROCESSA-FIM.
008150     MOVE WS-TEXTO-TRAB TO WS-TEXTO-GENERICO.
008160     PERFORM 2100-EXPANDE-ALIAS THRU 2100-EXPANDE-ALIAS-FIM.
008170     MOVE WS-TEXTO-GENERICO TO WS-VAGA-PROC.
008180
008190     PERFORM 2200-EXTRAI-HABILID THRU 2200-EXTRAI-HABILID-FIM.
008200     PERFORM 2400-CALCULA-MATCH THRU 2400-CALCULA-MATCH-FIM.
008210     PERFORM 2500-DETECTA-NIVEL THRU 2500-DETECTA-NIVEL-FIM.
008220     PERFORM 2550-DETECTA-ANOS THRU 2550-DETECTA-ANOS-FIM.
008230     PERFORM 2600-DETECTA-EDUC THRU 2600-DETECTA-EDUC-FIM.
008240 2000-ANALISADOR-FIM.
008250     EXIT.
008260
008270*------------------------------------------------------------------
008280*    2010-PREPROCESSA - MINUSCULAS, REMOVE DELIMITADORES E
008290*    CARACTERES INVALIDOS, COMPACTA ESPACOS - AGE SOBRE WS-TEXTO-TRAB
008300*------------------------------------------------------------------
008310 2010-PREPROCESSA.
008320     INSPECT WS-TEXTO-TRAB CONVERTING
008330         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
008340         "abcdefghijklmnopqrstuvwxyz".
008350     INSPECT WS-TEXTO-TRAB REPLACING
008360         ALL "/" BY " " ALL "\" BY " " ALL "|" BY " "
008370         ALL "," BY " " ALL ";" BY " " ALL ":" BY " "
008380         ALL "-" BY " " ALL "(" BY " " ALL ")" BY " "
008390         ALL "[" BY " " ALL "]" BY " " ALL "{" BY " "
008400         ALL "}" BY " " ALL "@" BY " " ALL "&" BY " "
008410         ALL "*" BY " " ALL "!" BY " " ALL "?" BY " "
008420         ALL QUOTE BY " ".
008430     PERFORM 2050-FILTRA-CARACTER THRU 2050-FILTRA-CARACTER-FIM
008440         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 1000.
008450     PERFORM 2090-COMPACTA-ESPACOS THRU 2090-COMPACTA-ESPACOS-FIM.
008460 2010-PREPROCESSA-FIM.
008470     EXIT.
008480
008490*------------------------------------------------------------------
008500*    2050-FILTRA-CARACTER - TROCA POR BRANCO QUALQUER CARACTER
008510*    QUE NAO PERTENCA A CLASSE DE CARACTERES VALIDOS
008520*    1.9  09/05/2007 JMK  LIBERADOS "." "+" E "#" NA CLASSE       CS4027
008530*------------------------------------------------------------------
008540 2050-FILTRA-CARACTER.
008550     IF WS-TRAB-POS (WS-POS) IS NOT CLASSE-VALIDA
008560        MOVE SPACE TO WS-TRAB-POS (WS-POS).
008570 2050-FILTRA-CARACTER-FIM.
008580     EXIT.
008590
008600*------------------------------------------------------------------
008610*    2090-COMPACTA-ESPACOS - QUEBRA EM PALAVRAS E REMONTA COM
008620*    UM UNICO ESPACO ENTRE ELAS (TIRA SEQUENCIAS DE BRANCOS)
008630*------------------------------------------------------------------
008640 2090-COMPACTA-ESPACOS.
008650     MOVE 1 TO WS-PONTEIRO.
008660     MOVE 0 TO WS-NUM-PAL.
008670     PERFORM 2091-EXTRAI-PALAVRA THRU 2091-EXTRAI-PALAVRA-FIM
008680         UNTIL WS-PONTEIRO > 1000.
008690     MOVE SPACES TO WS-TEXTO-TRAB.
008700     MOVE 1 TO WS-PONTEIRO-SAIDA.
008710     PERFORM 2095-JUNTA-PALAVRA THRU 2095-JUNTA-PALAVRA-FIM
008720         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-NUM-PAL.
008730 2090-COMPACTA-ESPACOS-FIM.
008740     EXIT.
008750
008760*------------------------------------------------------------------
008770*    2091-EXTRAI-PALAVRA - RETIRA A PROXIMA PALAVRA DE
008780*    WS-TEXTO-TRAB, A PARTIR DO PONTEIRO CORRENTE
008790*------------------------------------------------------------------
008800 2091-EXTRAI-PALAVRA.
008810     MOVE SPACES TO WS-PALAVRA-ATUAL.
008820     UNSTRING WS-TEXTO-TRAB DELIMITED BY ALL SPACE
008830         INTO WS-PALAVRA-ATUAL
008840         WITH POINTER WS-PONTEIRO
008850         TALLYING IN WS-TALLY.
008860     IF WS-PALAVRA-ATUAL NOT = SPACES
008870        ADD 1 TO WS-NUM-PAL
008880        MOVE WS-PALAVRA-ATUAL TO WS-PALAVRA (WS-NUM-PAL).
008890 2091-EXTRAI-PALAVRA-FIM.
008900     EXIT.
008910
008920*------------------------------------------------------------------
008930*    2095-JUNTA-PALAVRA - REGRAVA CADA PALAVRA SEPARADA POR
008940*    UM UNICO BRANCO
008950*------------------------------------------------------------------
008960 2095-JUNTA-PALAVRA.
008970     STRING WS-PALAVRA (WS-IDX) DELIMITED BY SPACE
008980            " "                 DELIMITED BY SIZE
008990         INTO WS-TEXTO-TRAB
009000         WITH POINTER WS-PONTEIRO-SAIDA.
009010 2095-JUNTA-PALAVRA-FIM.
009020     EXIT.
009030
009040*------------------------------------------------------------------
009050*    2100-EXPANDE-ALIAS - ACRESCENTA AO FIM DO TEXTO O NOME
009060*    CANONICO DE CADA APELIDO ENCONTRADO (WS-TEXTO-GENERICO)
009070*    2.2  30/11/2009 FSO  APELIDO CANONICO COMPOSTO DE MAIS DE UMACS4028
009080*                         PALAVRA (EX: MACHINE LEARNING) SO
009090*                         PROPAGAVA A 1A PALAVRA (STRING DELIMITED
009100*                         BY SPACE CORTAVA NO PRIMEIRO BRANCO) - A
009110*                         BUSCA POSTERIOR NO DICIONARIO PELA FRASE
009120*                         COMPLETA NUNCA CASAVA. CORRIGIDO GRAVANDO
009130*                         O TAMANHO REAL DO NOME EM WS-TAM-ALIAS
009140*                         (PARAGRAFO 2135) E USANDO DELIMITED BY
009150*                         SIZE SOBRE A FATIA (1:WS-TAM-ALIAS).
009160*------------------------------------------------------------------
009170 2100-EXPANDE-ALIAS.
009180     MOVE WS-TEXTO-GENERICO TO WS-TEXTO-TRAB.
009190     MOVE 1 TO WS-PONTEIRO.
009200     MOVE 0 TO WS-NUM-PAL.
009210     PERFORM 2091-EXTRAI-PALAVRA THRU 2091-EXTRAI-PALAVRA-FIM
009220         UNTIL WS-PONTEIRO > 1000.
009230     MOVE 1000 TO WS-FIM-TEXTO.
009240     PERFORM 2110-ACHA-FIM THRU 2110-ACHA-FIM-FIM
009250         UNTIL WS-TEXTO-GENERICO (WS-FIM-TEXTO:1) NOT = SPACE
009260            OR WS-FIM-TEXTO = 1.
009270     PERFORM 2120-VARRE-PALAVRAS-ALIAS THRU
009280             2120-VARRE-PALAVRAS-ALIAS-FIM
009290         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-NUM-PAL.
009300 2100-EXPANDE-ALIAS-FIM.
009310     EXIT.
009320
009330 2110-ACHA-FIM.
009340     SUBTRACT 1 FROM WS-FIM-TEXTO.
009350 2110-ACHA-FIM-FIM.
009360     EXIT.
009370
009380 2120-VARRE-PALAVRAS-ALIAS.
009390     PERFORM 2130-VARRE-TAB-ALIAS THRU 2130-VARRE-TAB-ALIAS-FIM
009400         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 > WS-QTDE-ALIAS.
009410 2120-VARRE-PALAVRAS-ALIAS-FIM.
009420     EXIT.
009430
009440 2130-VARRE-TAB-ALIAS.
009450     IF WS-PALAVRA (WS-IDX) = ALI-FROM (WS-IDX2)
009460        AND WS-FIM-TEXTO < 960
009470        MOVE 30 TO WS-TAM-ALIAS
009480        PERFORM 2135-ACHA-TAM-ALIAS THRU 2135-ACHA-TAM-ALIAS-FIM
009490            UNTIL ALI-TO (WS-IDX2) (WS-TAM-ALIAS:1) NOT = SPACE
009500               OR WS-TAM-ALIAS = 1
009510        ADD 1 TO WS-FIM-TEXTO
009520        MOVE SPACE TO WS-TEXTO-GENERICO (WS-FIM-TEXTO:1)
009530        ADD 1 TO WS-FIM-TEXTO
009540        STRING ALI-TO (WS-IDX2) (1:WS-TAM-ALIAS) DELIMITED BY SIZE
009550            INTO WS-TEXTO-GENERICO
009560            WITH POINTER WS-FIM-TEXTO
009570        SUBTRACT 1 FROM WS-FIM-TEXTO.
009580 2130-VARRE-TAB-ALIAS-FIM.
009590     EXIT.
009600
009610*------------------------------------------------------------------
009620*    2135-ACHA-TAM-ALIAS - DESCOBRE O TAMANHO REAL (SEM OS
009630*    BRANCOS A DIREITA) DO NOME CANONICO ALI-TO (WS-IDX2), NO
009640*    MESMO ESTILO DE VARREDURA REGRESSIVA DO PARAGRAFO 2110
009650*    (UMA POSICAO POR CHAMADA, CONTROLADO PELO PERFORM UNTIL
009660*    QUE O ACIONA)
009670*------------------------------------------------------------------
009680 2135-ACHA-TAM-ALIAS.
009690     SUBTRACT 1 FROM WS-TAM-ALIAS.
009700 2135-ACHA-TAM-ALIAS-FIM.
009710     EXIT.
009720
009730*------------------------------------------------------------------
009740*    2200-EXTRAI-HABILID - PROCURA CADA HABILIDADE DO DICIONARIO
009750*    NO CURRICULO E NA VAGA, E CONTA FREQUENCIA NA VAGA
009760*------------------------------------------------------------------
009770 2200-EXTRAI-HABILID.
009780     STRING SPACE                DELIMITED BY SIZE
009790            WS-RESUMO-PROC        DELIMITED BY SIZE
009800            SPACE                 DELIMITED BY SIZE
009810         INTO WS-RESUMO-PAD.
009820     STRING SPACE                DELIMITED BY SIZE
009830            WS-VAGA-PROC          DELIMITED BY SIZE
009840            SPACE                 DELIMITED BY SIZE
009850         INTO WS-VAGA-PAD.
009860     MOVE ZERO TO WS-RESUMO-CNT WS-VAGA-CNT.
009870     PERFORM 2205-PROCESSA-HABILID THRU 2205-PROCESSA-HABILID-FIM
009880         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-QTDE-HAB.
009890 2200-EXTRAI-HABILID-FIM.
009900     EXIT.
009910
009920 2205-PROCESSA-HABILID.
009930     PERFORM 2210-MONTA-BUSCA THRU 2210-MONTA-BUSCA-FIM.
009940     PERFORM 2220-PROCURA-RESUMO THRU 2220-PROCURA-RESUMO-FIM.
009950     IF HAB-ACHOU
009960        MOVE 'S' TO WS-HAB-RESUMO (WS-IDX)
009970        ADD 1 TO WS-RESUMO-CNT
009980     ELSE
009990        MOVE 'N' TO WS-HAB-RESUMO (WS-IDX).
010000     PERFORM 2230-PROCURA-VAGA THRU 2230-PROCURA-VAGA-FIM.
010010     IF HAB-ACHOU
010020        MOVE 'S' TO WS-HAB-VAGA (WS-IDX)
010030        ADD 1 TO WS-VAGA-CNT
010040     ELSE
010050        MOVE 'N' TO WS-HAB-VAGA (WS-IDX).
010060     PERFORM 2240-CONTA-FREQ THRU 2240-CONTA-FREQ-FIM.
010070 2205-PROCESSA-HABILID-FIM.
010080     EXIT.
010090
010100*------------------------------------------------------------------
010110*    2210-MONTA-BUSCA - MONTA O TERMO DE BUSCA " NOME "
010120*    (DELIMITADO POR BRANCO DOS DOIS LADOS) PARA O INDICE WS-IDX
010130*------------------------------------------------------------------
010140 2210-MONTA-BUSCA.
010150     MOVE SPACES TO WS-HAB-BUSCA.
010160     MOVE 2 TO WS-PONTEIRO.
010170     STRING HAB-NOME (WS-IDX) DELIMITED BY SPACE
010180            " "               DELIMITED BY SIZE
010190         INTO WS-HAB-BUSCA
010200         WITH POINTER WS-PONTEIRO.
010210     COMPUTE WS-TAM-BUSCA = WS-PONTEIRO - 1.
010220 2210-MONTA-BUSCA-FIM.
010230     EXIT.
010240
010250*------------------------------------------------------------------
010260*    2220/2225 - PROCURA A HABILIDADE NO CURRICULO PROCESSADO
010270*------------------------------------------------------------------
010280 2220-PROCURA-RESUMO.
010290     MOVE 'N' TO WS-ACHOU-SW.
010300     COMPUTE WS-LIMITE = 1003 - WS-TAM-BUSCA.
010310     PERFORM 2225-COMPARA-RESUMO THRU 2225-COMPARA-RESUMO-FIM
010320         VARYING WS-POS FROM 1 BY 1
010330         UNTIL WS-POS > WS-LIMITE OR HAB-ACHOU.
010340 2220-PROCURA-RESUMO-FIM.
010350     EXIT.
010360
010370 2225-COMPARA-RESUMO.
010380     IF WS-RESUMO-PAD (WS-POS:WS-TAM-BUSCA) =
010390        WS-HAB-BUSCA (1:WS-TAM-BUSCA)
010400        MOVE 'S' TO WS-ACHOU-SW
010410        MOVE WS-POS TO WS-HAB-POS-RESUMO (WS-IDX).
010420 2225-COMPARA-RESUMO-FIM.
010430     EXIT.
010440
010450*------------------------------------------------------------------
010460*    2230/2235 - PROCURA A HABILIDADE NA DESCRICAO DA VAGA
010470*------------------------------------------------------------------
010480 2230-PROCURA-VAGA.
010490     MOVE 'N' TO WS-ACHOU-SW.
010500     COMPUTE WS-LIMITE = 1003 - WS-TAM-BUSCA.
010510     PERFORM 2235-COMPARA-VAGA THRU 2235-COMPARA-VAGA-FIM
010520         VARYING WS-POS FROM 1 BY 1
010530         UNTIL WS-POS > WS-LIMITE OR HAB-ACHOU.
010540 2230-PROCURA-VAGA-FIM.
010550     EXIT.
010560
010570 2235-COMPARA-VAGA.
010580     IF WS-VAGA-PAD (WS-POS:WS-TAM-BUSCA) =
010590        WS-HAB-BUSCA (1:WS-TAM-BUSCA)
010600        MOVE 'S' TO WS-ACHOU-SW.
010610 2235-COMPARA-VAGA-FIM.
010620     EXIT.
010630
010640*------------------------------------------------------------------
010650*    2240/2245 - CONTA QUANTAS VEZES A HABILIDADE APARECE NA VAGA
010660*------------------------------------------------------------------
010670 2240-CONTA-FREQ.
010680     MOVE ZERO TO WS-HAB-FREQ-VAGA (WS-IDX).
010690     COMPUTE WS-LIMITE = 1003 - WS-TAM-BUSCA.
010700     PERFORM 2245-CONTA-POS THRU 2245-CONTA-POS-FIM
010710         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > WS-LIMITE.
010720 2240-CONTA-FREQ-FIM.
010730     EXIT.
010740
010750 2245-CONTA-POS.
010760     IF WS-VAGA-PAD (WS-POS:WS-TAM-BUSCA) =
010770        WS-HAB-BUSCA (1:WS-TAM-BUSCA)
010780        ADD 1 TO WS-HAB-FREQ-VAGA (WS-IDX).
010790 2245-CONTA-POS-FIM.
010800     EXIT.
010810
010820*------------------------------------------------------------------
010830*    2400-CALCULA-MATCH - CLASSIFICA HABILIDADES E CALCULA SCORE
010840*------------------------------------------------------------------
010850 2400-CALCULA-MATCH.
010860     MOVE WS-RESUMO-CNT TO ANL-RESUME-SKILL-CNT.
010870     MOVE WS-VAGA-CNT   TO ANL-JD-SKILL-CNT.
010880     MOVE ZERO TO WS-MATCH-CNT WS-MISS-CNT WS-EXTRA-CNT WS-HIPRI-CNT.
010890     PERFORM 2410-CLASSIFICA-HAB THRU 2410-CLASSIFICA-HAB-FIM
010900         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-QTDE-HAB.
010910     MOVE WS-MATCH-CNT TO ANL-MATCHED-CNT.
010920     MOVE WS-MISS-CNT  TO ANL-MISSING-CNT.
010930     MOVE WS-EXTRA-CNT TO ANL-EXTRA-CNT.
010940     MOVE WS-HIPRI-CNT TO ANL-HIPRI-MISSING-CNT.
010950     IF ANL-JD-SKILL-CNT = ZERO
010960        MOVE ZERO TO ANL-MATCH-SCORE
010970     ELSE
010980        COMPUTE ANL-MATCH-SCORE ROUNDED =
010990            (WS-MATCH-CNT * 100) / ANL-JD-SKILL-CNT.
011000     PERFORM 2650-CLASSIFICA-SCORE THRU 2650-CLASSIFICA-SCORE-FIM.
011010 2400-CALCULA-MATCH-FIM.
011020     EXIT.
011030
011040 2410-CLASSIFICA-HAB.
011050     IF WS-HAB-RESUMO (WS-IDX) = 'S' AND WS-HAB-VAGA (WS-IDX) = 'S'
011060        ADD 1 TO WS-MATCH-CNT.
011070     IF WS-HAB-VAGA (WS-IDX) = 'S' AND WS-HAB-RESUMO (WS-IDX) = 'N'
011080        ADD 1 TO WS-MISS-CNT
011090        IF WS-HAB-FREQ-VAGA (WS-IDX) NOT < 2
011100           ADD 1 TO WS-HIPRI-CNT.
011110     IF WS-HAB-RESUMO (WS-IDX) = 'S' AND WS-HAB-VAGA (WS-IDX) = 'N'
011120        ADD 1 TO WS-EXTRA-CNT.
011130 2410-CLASSIFICA-HAB-FIM.
011140     EXIT.
011150
011160*------------------------------------------------------------------
011170*    2500-DETECTA-NIVEL - NIVEL DE EXPERIENCIA EXIGIDO NA VAGA
011180*    PRECEDENCIA: SENIOR, DEPOIS PLENO, DEPOIS JUNIOR
011190*------------------------------------------------------------------
011200 2500-DETECTA-NIVEL.
011210     MOVE ZERO TO WS-CONTA.
011220     INSPECT WS-JD-MINUSC TALLYING WS-CONTA
011230         FOR ALL "senior" ALL "lead" ALL "principal" ALL "staff"
011240             ALL "architect" ALL "5+ years" ALL "6+ years"
011250             ALL "7+ years" ALL "8+ years" ALL "10+ years"
011260             ALL "expert" ALL "advanced".
011270     IF WS-CONTA > ZERO
011280        MOVE "SENIOR       " TO ANL-JD-EXP-LEVEL
011290     ELSE
011300        MOVE ZERO TO WS-CONTA
011310        INSPECT WS-JD-MINUSC TALLYING WS-CONTA
011320            FOR ALL "mid level" ALL "mid-level" ALL "intermediate"
011330                ALL "2-4 years" ALL "3-5 years" ALL "2+ years"
011340                ALL "3+ years" ALL "4+ years"
011350        IF WS-CONTA > ZERO
011360           MOVE "MID          " TO ANL-JD-EXP-LEVEL
011370        ELSE
011380           MOVE ZERO TO WS-CONTA
011390           INSPECT WS-JD-MINUSC TALLYING WS-CONTA
011400               FOR ALL "entry level" ALL "junior" ALL "associate"
011410                   ALL "intern" ALL "internship" ALL "fresher"
011420                   ALL "graduate" ALL "0-1 years" ALL "0-2 years"
011430                   ALL "beginner"
011440           IF WS-CONTA > ZERO
011450              MOVE "ENTRY        " TO ANL-JD-EXP-LEVEL
011460           ELSE
011470              MOVE "NOT SPECIFIED" TO ANL-JD-EXP-LEVEL.
011480 2500-DETECTA-NIVEL-FIM.
011490     EXIT.
011500
011510*------------------------------------------------------------------
011520*    2550-DETECTA-ANOS - MENOR QUANTIDADE DE ANOS DE EXPERIENCIA
011530*    EXIGIDA, PROCURADA POR TOKEN NUMERICO SEGUIDO DE "YEAR..."
011540*    1.6  11/09/2001 JMK  IMPLANTACAO DESTA REGRA                 CS4029
011550*------------------------------------------------------------------
011560 2550-DETECTA-ANOS.
011570     MOVE WS-JD-MINUSC TO WS-TEXTO-TRAB.
011580     MOVE 1 TO WS-PONTEIRO.
011590     MOVE 0 TO WS-NUM-PAL.
011600     PERFORM 2091-EXTRAI-PALAVRA THRU 2091-EXTRAI-PALAVRA-FIM
011610         UNTIL WS-PONTEIRO > 1000.
011620     MOVE 99 TO WS-MENOR-ANOS.
011630     PERFORM 2555-VARRE-TOKENS-ANOS THRU 2555-VARRE-TOKENS-ANOS-FIM
011640         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-NUM-PAL.
011650     IF WS-MENOR-ANOS = 99
011660        MOVE ZERO TO ANL-JD-YEARS-REQ
011670     ELSE
011680        MOVE WS-MENOR-ANOS TO ANL-JD-YEARS-REQ.
011690 2550-DETECTA-ANOS-FIM.
011700     EXIT.
011710
011720 2555-VARRE-TOKENS-ANOS.
011730     PERFORM 2560-EXTRAI-NUM THRU 2560-EXTRAI-NUM-FIM.
011740     IF TEM-NUM
011750        PERFORM 2565-VERIFICA-ANOS THRU 2565-VERIFICA-ANOS-FIM.
011760 2555-VARRE-TOKENS-ANOS-FIM.
011770     EXIT.
011780
011790 2560-EXTRAI-NUM.
011800     MOVE 'N' TO WS-TEM-DIGITO.
011810     MOVE ZERO TO WS-VALOR-NUM.
011820     IF WS-PALAVRA (WS-IDX) (1:1) IS NUMERIC
011830        MOVE 'S' TO WS-TEM-DIGITO
011840        IF WS-PALAVRA (WS-IDX) (2:1) IS NUMERIC
011850           MOVE WS-PALAVRA (WS-IDX) (1:2) TO WS-VALOR-NUM
011860        ELSE
011870           MOVE WS-PALAVRA (WS-IDX) (1:1) TO WS-VALOR-NUM.
011880 2560-EXTRAI-NUM-FIM.
011890     EXIT.
011900
011910 2565-VERIFICA-ANOS.
011920     MOVE ZERO TO WS-CONTA.
011930     INSPECT WS-PALAVRA (WS-IDX) TALLYING WS-CONTA FOR ALL "year".
011940     IF WS-CONTA = ZERO AND WS-IDX < WS-NUM-PAL
011950        INSPECT WS-PALAVRA (WS-IDX + 1) TALLYING WS-CONTA
011960            FOR ALL "year".
011970     IF WS-CONTA > ZERO AND WS-VALOR-NUM < WS-MENOR-ANOS
011980        MOVE WS-VALOR-NUM TO WS-MENOR-ANOS.
011990 2565-VERIFICA-ANOS-FIM.
012000     EXIT.
012010
012020*------------------------------------------------------------------
012030*    2600-DETECTA-EDUC - SINALIZADORES DE ESCOLARIDADE
012040*    1.7  03/03/2002 FSO  IMPLANTACAO DESTA REGRA                 CS4030
012050*------------------------------------------------------------------
012060 2600-DETECTA-EDUC.
012070     PERFORM 2605-EDUC-JD THRU 2605-EDUC-JD-FIM.
012080     PERFORM 2606-EDUC-RESUMO THRU 2606-EDUC-RESUMO-FIM.
012090 2600-DETECTA-EDUC-FIM.
012100     EXIT.
012110
012120 2605-EDUC-JD.
012130     MOVE "NNNN" TO ANL-JD-EDU-FLAGS.
012140     MOVE ZERO TO WS-CONTA.
012150     INSPECT WS-JD-MINUSC TALLYING WS-CONTA
012160         FOR ALL "phd" ALL "ph.d" ALL "doctorate" ALL "doctoral".
012170     IF WS-CONTA > ZERO
012180        MOVE "Y" TO ANL-JD-EDU-FLAGS (1:1).
012190     MOVE ZERO TO WS-CONTA.
012200     INSPECT WS-JD-MINUSC TALLYING WS-CONTA
012210         FOR ALL "master" ALL "ms" ALL "m.s" ALL "msc" ALL "m.sc"
012220             ALL "mba" ALL "ma" ALL "m.a".
012230     IF WS-CONTA > ZERO
012240        MOVE "Y" TO ANL-JD-EDU-FLAGS (2:1).
012250     MOVE ZERO TO WS-CONTA.
012260     INSPECT WS-JD-MINUSC TALLYING WS-CONTA
012270         FOR ALL "bachelor" ALL "bs" ALL "b.s" ALL "bsc" ALL "b.sc"
012280             ALL "ba" ALL "b.a" ALL "btech" ALL "b.tech" ALL "be"
012290             ALL "b.e".
012300     IF WS-CONTA > ZERO
012310        MOVE "Y" TO ANL-JD-EDU-FLAGS (3:1).
012320     MOVE ZERO TO WS-CONTA.
012330     INSPECT WS-JD-MINUSC TALLYING WS-CONTA
012340         FOR ALL "degree" ALL "graduate" ALL "graduated"
012350             ALL "university" ALL "college".
012360     IF WS-CONTA > ZERO
012370        MOVE "Y" TO ANL-JD-EDU-FLAGS (4:1).
012380 2605-EDUC-JD-FIM.
012390     EXIT.
012400
012410 2606-EDUC-RESUMO.
012420     MOVE 'N' TO WS-RES-EDU-PHD.
012430     MOVE 'N' TO WS-RES-EDU-MEST.
012440     MOVE ZERO TO WS-CONTA.
012450     INSPECT WS-RESUMO-MINUSC TALLYING WS-CONTA
012460         FOR ALL "phd" ALL "ph.d" ALL "doctorate" ALL "doctoral".
012470     IF WS-CONTA > ZERO
012480        MOVE 'S' TO WS-RES-EDU-PHD.
012490     MOVE ZERO TO WS-CONTA.
012500     INSPECT WS-RESUMO-MINUSC TALLYING WS-CONTA
012510         FOR ALL "master" ALL "ms" ALL "m.s" ALL "msc" ALL "m.sc"
012520             ALL "mba" ALL "ma" ALL "m.a".
012530     IF WS-CONTA > ZERO
012540        MOVE 'S' TO WS-RES-EDU-MEST.
012550 2606-EDUC-RESUMO-FIM.
012560     EXIT.
012570
012580*------------------------------------------------------------------
012590*    2650-CLASSIFICA-SCORE - CATEGORIA DO SCORE DE ADERENCIA
012600*------------------------------------------------------------------
012610 2650-CLASSIFICA-SCORE.
012620     IF ANL-MATCH-SCORE NOT < 80
012630        MOVE "EXCELLENT " TO ANL-SCORE-CATEGORY
012640     ELSE
012650        IF ANL-MATCH-SCORE NOT < 60
012660           MOVE "GOOD      " TO ANL-SCORE-CATEGORY
012670        ELSE
012680           IF ANL-MATCH-SCORE NOT < 40
012690              MOVE "FAIR      " TO ANL-SCORE-CATEGORY
012700           ELSE
012710              MOVE "NEEDS WORK" TO ANL-SCORE-CATEGORY.
012720 2650-CLASSIFICA-SCORE-FIM.
012730     EXIT.
012740
012750*==================================================================
012760*    SECAO 3000 - SUGESTOES DE MELHORIA DO CURRICULO
012770*    1.3  17/02/2000 FSO  IMPLANTACAO DAS 16 REGRAS DE SUGESTAO   CS4031
012780*==================================================================
012790 3000-SUGESTOES.
012800     MOVE ZERO TO WS-SUG-SEQ.
012810     PERFORM 3020-VERBOS-ACAO THRU 3020-VERBOS-ACAO-FIM.
012820     PERFORM 3030-METRICAS THRU 3030-METRICAS-FIM.
012830     PERFORM 3050-SECOES THRU 3050-SECOES-FIM.
012840     PERFORM 3060-CONTATO THRU 3060-CONTATO-FIM.
012850     PERFORM 3080-CONTEXTO-HABILID THRU 3080-CONTEXTO-HABILID-FIM.
012860     PERFORM 3100-REGRA-01 THRU 3100-REGRA-01-FIM.
012870     PERFORM 3100-REGRA-02 THRU 3100-REGRA-02-FIM.
012880     PERFORM 3100-REGRA-03 THRU 3100-REGRA-03-FIM.
012890     PERFORM 3100-REGRA-04 THRU 3100-REGRA-04-FIM.
012900     PERFORM 3100-REGRA-05 THRU 3100-REGRA-05-FIM.
012910     PERFORM 3100-REGRA-06 THRU 3100-REGRA-06-FIM.
012920     PERFORM 3100-REGRA-07 THRU 3100-REGRA-07-FIM.
012930     PERFORM 3100-REGRA-08 THRU 3100-REGRA-08-FIM.
012940     PERFORM 3100-REGRA-09 THRU 3100-REGRA-09-FIM.
012950     PERFORM 3100-REGRA-10 THRU 3100-REGRA-10-FIM.
012960     PERFORM 3100-REGRA-11 THRU 3100-REGRA-11-FIM.
012970     PERFORM 3100-REGRA-12 THRU 3100-REGRA-12-FIM.
012980     PERFORM 3100-REGRA-13 THRU 3100-REGRA-13-FIM.
012990     PERFORM 3100-REGRA-14 THRU 3100-REGRA-14-FIM.
013000     PERFORM 3100-REGRA-15 THRU 3100-REGRA-15-FIM.
013010     PERFORM 3100-REGRA-16 THRU 3100-REGRA-16-FIM.
013020 3000-SUGESTOES-FIM.
013030     EXIT.
013040
013050*------------------------------------------------------------------
013060*    3020-VERBOS-ACAO - VARRE OS 35 VERBOS DE ACAO NO CURRICULO
013070*------------------------------------------------------------------
013080 3020-VERBOS-ACAO.
013090     MOVE ZERO TO WS-QT-VERBOS.
013100     MOVE 'N' TO WS-CATFLAG (1) WS-CATFLAG (2) WS-CATFLAG (3)
013110                 WS-CATFLAG (4) WS-CATFLAG (5) WS-CATFLAG (6).
013120     MOVE WS-RESUMO-MINUSC TO WS-ALVO-VERBO.
013130     PERFORM 3021-CHECA-VERBO-GLOBAL THRU 3021-CHECA-VERBO-GLOBAL-FIM
013140         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 35.
013150 3020-VERBOS-ACAO-FIM.
013160     EXIT.
013170
013180 3021-CHECA-VERBO-GLOBAL.
013190     MOVE ZERO TO WS-CONTA.
013200     INSPECT WS-ALVO-VERBO TALLYING WS-CONTA
013210         FOR ALL VERBO-PALAVRA (WS-IDX).
013220     IF WS-CONTA > ZERO
013230        ADD 1 TO WS-QT-VERBOS
013240        MOVE 'S' TO WS-CATFLAG (VERBO-CATEG-NUM (WS-IDX)).
013250 3021-CHECA-VERBO-GLOBAL-FIM.
013260     EXIT.
013270
013280*------------------------------------------------------------------
013290*    3030-METRICAS - CONTA INDICIOS DE RESULTADOS QUANTIFICAVEIS
013300*    (%, $, #, NUMERO SEGUIDO DE "+", NUMERO COM 2 OU MAIS DIGITOS)
013310*    NAO TRATA NUMERO POR EXTENSO NEM SIMBOLO EM OUTRA LINGUA.
013320*------------------------------------------------------------------
013330 3030-METRICAS.
013340     MOVE ZERO TO WS-QT-PCT WS-QT-CIFRAO WS-QT-HASH WS-QT-MAIS
013350                  WS-QT-NUM2.
013360     INSPECT CAND-RESUME-TEXT TALLYING WS-QT-PCT FOR ALL "%".
013370     INSPECT CAND-RESUME-TEXT TALLYING WS-QT-CIFRAO FOR ALL "$".
013380     INSPECT CAND-RESUME-TEXT TALLYING WS-QT-HASH FOR ALL "#".
013390     MOVE CAND-RESUME-TEXT TO WS-TEXTO-TRAB.
013400     MOVE 1 TO WS-PONTEIRO.
013410     MOVE 0 TO WS-NUM-PAL.
013420     PERFORM 2091-EXTRAI-PALAVRA THRU 2091-EXTRAI-PALAVRA-FIM
013430         UNTIL WS-PONTEIRO > 1000.
013440     MOVE WS-NUM-PAL TO WS-QT-PALAVRAS-RESUMO.
013450     PERFORM 3035-CONTA-TOKEN-NUM THRU 3035-CONTA-TOKEN-NUM-FIM
013460         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-NUM-PAL.
013470     COMPUTE WS-QT-METRICAS = WS-QT-PCT + WS-QT-CIFRAO + WS-QT-HASH
013480         + WS-QT-MAIS + WS-QT-NUM2.
013490 3030-METRICAS-FIM.
013500     EXIT.
013510
013520 3035-CONTA-TOKEN-NUM.
013530     IF WS-PALAVRA (WS-IDX) (1:1) IS NUMERIC
013540        IF WS-PALAVRA (WS-IDX) (2:1) IS NUMERIC
013550           ADD 1 TO WS-QT-NUM2.
013560     PERFORM 3036-VERIFICA-MAIS THRU 3036-VERIFICA-MAIS-FIM.
013570 3035-CONTA-TOKEN-NUM-FIM.
013580     EXIT.
013590
013600 3036-VERIFICA-MAIS.
013610     IF WS-PALAVRA (WS-IDX) (1:1) IS NUMERIC
013620        MOVE ZERO TO WS-CONTA
013630        INSPECT WS-PALAVRA (WS-IDX) TALLYING WS-CONTA FOR ALL "+"
013640        IF WS-CONTA > ZERO
013650           ADD 1 TO WS-QT-MAIS.
013660 3036-VERIFICA-MAIS-FIM.
013670     EXIT.
013680
013690*------------------------------------------------------------------
013700*    3050-SECOES - PRESENCA DAS SECOES USUAIS DO CURRICULO
013710*    A CHECAGEM E FEITA SOMENTE PELAS PALAVRAS LITERAIS DO PADRAO
013720*    (EXPERIENCE / EDUCATION / SKILLS / PROJECTS / SUMMARY /
013730*    OBJECTIVE) - NAO SE ACRESCENTAM SINONIMOS FORA DA NORMA,
013740*    PARA MANTER O RESULTADO IDENTICO AO SISTEMA DE ORIGEM.
013750*    2.2  30/11/2009 FSO  RETIRADOS SINONIMOS "EMPLOYMENT HISTORY"CS4032
013760*                         "WORK HISTORY"/"TECHNICAL SKILLS"/
013770*                         "PROJECT EXPERIENCE"/"PROFILE" - DIVERGIAM
013780*                         DO CRITERIO ORIGINAL DA REGRA 11           CS4030
013790*------------------------------------------------------------------
013800 3050-SECOES.
013810     MOVE 'N' TO WS-SEC-EXP WS-SEC-EDU WS-SEC-SKI WS-SEC-PROJ
013820                 WS-SEC-SUM WS-SEC-OBJ.
013830     MOVE ZERO TO WS-CONTA.
013840     INSPECT WS-RESUMO-MINUSC TALLYING WS-CONTA
013850         FOR ALL "experience".
013860     IF WS-CONTA > ZERO
013870        MOVE 'S' TO WS-SEC-EXP.
013880     MOVE ZERO TO WS-CONTA.
013890     INSPECT WS-RESUMO-MINUSC TALLYING WS-CONTA FOR ALL "education".
013900     IF WS-CONTA > ZERO
013910        MOVE 'S' TO WS-SEC-EDU.
013920     MOVE ZERO TO WS-CONTA.
013930     INSPECT WS-RESUMO-MINUSC TALLYING WS-CONTA
013940         FOR ALL "skills".
013950     IF WS-CONTA > ZERO
013960        MOVE 'S' TO WS-SEC-SKI.
013970     MOVE ZERO TO WS-CONTA.
013980     INSPECT WS-RESUMO-MINUSC TALLYING WS-CONTA
013990         FOR ALL "projects".
014000     IF WS-CONTA > ZERO
014010        MOVE 'S' TO WS-SEC-PROJ.
014020     MOVE ZERO TO WS-CONTA.
014030     INSPECT WS-RESUMO-MINUSC TALLYING WS-CONTA
014040         FOR ALL "summary".
014050     IF WS-CONTA > ZERO
014060        MOVE 'S' TO WS-SEC-SUM.
014070     MOVE ZERO TO WS-CONTA.
014080     INSPECT WS-RESUMO-MINUSC TALLYING WS-CONTA FOR ALL "objective".
014090     IF WS-CONTA > ZERO
014100        MOVE 'S' TO WS-SEC-OBJ.
014110 3050-SECOES-FIM.
014120     EXIT.
014130
014140*------------------------------------------------------------------
014150*    3060-CONTATO - PRESENCA DE E-MAIL / LINKEDIN / GITHUB / SITE
014160*------------------------------------------------------------------
014170 3060-CONTATO.
014180     MOVE 'N' TO WS-TEM-EMAIL WS-TEM-LINKEDIN WS-TEM-GITHUB
014190                 WS-TEM-PORTFOLIO.
014200     MOVE CAND-RESUME-TEXT TO WS-TEXTO-TRAB.
014210     MOVE 1 TO WS-PONTEIRO.
014220     MOVE 0 TO WS-NUM-PAL.
014230     PERFORM 2091-EXTRAI-PALAVRA THRU 2091-EXTRAI-PALAVRA-FIM
014240         UNTIL WS-PONTEIRO > 1000.
014250     PERFORM 3065-CHECA-TOKEN-EMAIL THRU 3065-CHECA-TOKEN-EMAIL-FIM
014260         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-NUM-PAL.
014270     MOVE ZERO TO WS-CONTA.
014280     INSPECT WS-RESUMO-MINUSC TALLYING WS-CONTA FOR ALL "linkedin".
014290     IF WS-CONTA > ZERO
014300        MOVE 'S' TO WS-TEM-LINKEDIN.
014310     MOVE ZERO TO WS-CONTA.
014320     INSPECT WS-RESUMO-MINUSC TALLYING WS-CONTA FOR ALL "github".
014330     IF WS-CONTA > ZERO
014340        MOVE 'S' TO WS-TEM-GITHUB.
014350     MOVE ZERO TO WS-CONTA.
014360     INSPECT WS-RESUMO-MINUSC TALLYING WS-CONTA
014370         FOR ALL "portfolio" ALL "website" ALL "blog".
014380     IF WS-CONTA > ZERO
014390        MOVE 'S' TO WS-TEM-PORTFOLIO.
014400 3060-CONTATO-FIM.
014410     EXIT.
014420
014430 3065-CHECA-TOKEN-EMAIL.
014440     MOVE ZERO TO WS-CONTA.
014450     INSPECT WS-PALAVRA (WS-IDX) TALLYING WS-CONTA FOR ALL "@".
014460     IF WS-CONTA > ZERO
014470        MOVE ZERO TO WS-CONTA
014480        INSPECT WS-PALAVRA (WS-IDX) TALLYING WS-CONTA FOR ALL "."
014490        IF WS-CONTA > ZERO
014500           MOVE 'S' TO WS-TEM-EMAIL.
014510 3065-CHECA-TOKEN-EMAIL-FIM.
014520     EXIT.
014530
014540*------------------------------------------------------------------
014550*    3080-CONTEXTO-HABILID - VERIFICA SE HABILIDADES CASADAS
014560*    APARECEM PROXIMAS (+/- 50 POSICOES) DE UM VERBO DE ACAO
014570*------------------------------------------------------------------
014580 3080-CONTEXTO-HABILID.
014590     MOVE ZERO TO WS-QT-CONTEXTUAL.
014600     PERFORM 3081-VERIFICA-CONTEXTO THRU 3081-VERIFICA-CONTEXTO-FIM
014610         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-QTDE-HAB.
014620 3080-CONTEXTO-HABILID-FIM.
014630     EXIT.
014640
014650 3081-VERIFICA-CONTEXTO.
014660     IF WS-HAB-RESUMO (WS-IDX) = 'S' AND WS-HAB-VAGA (WS-IDX) = 'S'
014670        PERFORM 2210-MONTA-BUSCA THRU 2210-MONTA-BUSCA-FIM
014680        PERFORM 3082-EXTRAI-JANELA THRU 3082-EXTRAI-JANELA-FIM
014690        PERFORM 3083-CHECA-VERBO-JANELA THRU
014700                3083-CHECA-VERBO-JANELA-FIM
014710        IF WS-TEM-VERBO = 'S'
014720           ADD 1 TO WS-QT-CONTEXTUAL.
014730 3081-VERIFICA-CONTEXTO-FIM.
014740     EXIT.
014750
014760 3082-EXTRAI-JANELA.
014770     COMPUTE WS-JAN-INI = WS-HAB-POS-RESUMO (WS-IDX) - 50.
014780     IF WS-JAN-INI < 1
014790        MOVE 1 TO WS-JAN-INI.
014800     COMPUTE WS-JAN-FIM =
014810         WS-HAB-POS-RESUMO (WS-IDX) + WS-TAM-BUSCA + 50.
014820     IF WS-JAN-FIM > 1002
014830        MOVE 1002 TO WS-JAN-FIM.
014840     COMPUTE WS-JAN-TAM = WS-JAN-FIM - WS-JAN-INI + 1.
014850     MOVE SPACES TO WS-JANELA.
014860     MOVE WS-RESUMO-PAD (WS-JAN-INI:WS-JAN-TAM) TO
014870         WS-JANELA (1:WS-JAN-TAM).
014880 3082-EXTRAI-JANELA-FIM.
014890     EXIT.
014900
014910 3083-CHECA-VERBO-JANELA.
014920     MOVE WS-JANELA TO WS-ALVO-VERBO.
014930     MOVE 'N' TO WS-TEM-VERBO.
014940     PERFORM 3084-CHECA-VERBO-SIMPLES THRU
014950             3084-CHECA-VERBO-SIMPLES-FIM
014960         VARYING WS-IDX2 FROM 1 BY 1
014970         UNTIL WS-IDX2 > 35 OR WS-TEM-VERBO = 'S'.
014980 3083-CHECA-VERBO-JANELA-FIM.
014990     EXIT.
015000
015010 3084-CHECA-VERBO-SIMPLES.
015020     MOVE ZERO TO WS-CONTA.
015030     INSPECT WS-ALVO-VERBO TALLYING WS-CONTA
015040         FOR ALL VERBO-PALAVRA (WS-IDX2).
015050     IF WS-CONTA > ZERO
015060        MOVE 'S' TO WS-TEM-VERBO.
015070 3084-CHECA-VERBO-SIMPLES-FIM.
015080     EXIT.
015090
015100*------------------------------------------------------------------
015110*    3105/3106/3107 - MONTA LISTA DE ATE N NOMES DE HABILIDADE
015120*    WS-MODO-LISTA: 1-FALTANTE ALTA PRIORIDADE  2-FALTANTE PG
015130*                   3-FALTANTE FW               4-FALTANTE CD
015140*------------------------------------------------------------------
015150 3105-MONTA-LISTA.
015160     MOVE SPACES TO WS-LISTA-NOMES.
015170     MOVE ZERO TO WS-QT-LISTADOS.
015180     MOVE 1 TO WS-PONTEIRO-SAIDA.
015190     PERFORM 3106-AVALIA-ITEM THRU 3106-AVALIA-ITEM-FIM
015200         VARYING WS-IDX FROM 1 BY 1
015210         UNTIL WS-IDX > WS-QTDE-HAB
015220            OR WS-QT-LISTADOS = WS-LIMITE-LISTA.
015230 3105-MONTA-LISTA-FIM.
015240     EXIT.
015250
015260 3106-AVALIA-ITEM.
015270     MOVE 'N' TO WS-CONDICAO-OK.
015280     IF WS-MODO-LISTA = 1
015290        IF WS-HAB-VAGA (WS-IDX) = 'S' AND
015300           WS-HAB-RESUMO (WS-IDX) = 'N' AND
015310           WS-HAB-FREQ-VAGA (WS-IDX) NOT < 2
015320           MOVE 'S' TO WS-CONDICAO-OK.
015330     IF WS-MODO-LISTA = 2
015340        IF WS-HAB-VAGA (WS-IDX) = 'S' AND
015350           WS-HAB-RESUMO (WS-IDX) = 'N' AND
015360           HAB-CATEG (WS-IDX) = "PG"
015370           MOVE 'S' TO WS-CONDICAO-OK.
015380     IF WS-MODO-LISTA = 3
015390        IF WS-HAB-VAGA (WS-IDX) = 'S' AND
015400           WS-HAB-RESUMO (WS-IDX) = 'N' AND
015410           HAB-CATEG (WS-IDX) = "FW"
015420           MOVE 'S' TO WS-CONDICAO-OK.
015430     IF WS-MODO-LISTA = 4
015440        IF WS-HAB-VAGA (WS-IDX) = 'S' AND
015450           WS-HAB-RESUMO (WS-IDX) = 'N' AND
015460           HAB-CATEG (WS-IDX) = "CD"
015470           MOVE 'S' TO WS-CONDICAO-OK.
015480     IF WS-CONDICAO-OK = 'S'
015490        PERFORM 3107-ACRESCENTA-NOME THRU 3107-ACRESCENTA-NOME-FIM.
015500 3106-AVALIA-ITEM-FIM.
015510     EXIT.
015520
015530 3107-ACRESCENTA-NOME.
015540     IF WS-QT-LISTADOS > 0
015550        STRING ", " DELIMITED BY SIZE
015560            INTO WS-LISTA-NOMES
015570            WITH POINTER WS-PONTEIRO-SAIDA.
015580     STRING HAB-NOME (WS-IDX) DELIMITED BY SPACE
015590         INTO WS-LISTA-NOMES
015600         WITH POINTER WS-PONTEIRO-SAIDA.
015610     ADD 1 TO WS-QT-LISTADOS.
015620 3107-ACRESCENTA-NOME-FIM.
015630     EXIT.
015640
015650*------------------------------------------------------------------
015660*    3108 - MONTA LISTA DE ATE 2 CATEGORIAS DE VERBO VAZIAS
015670*------------------------------------------------------------------
015680 3108-MONTA-LISTA-CATEG.
015690     MOVE SPACES TO WS-LISTA-NOMES.
015700     MOVE ZERO TO WS-QT-LISTADOS.
015710     MOVE 1 TO WS-PONTEIRO-SAIDA.
015720     PERFORM 3109-AVALIA-CATEG THRU 3109-AVALIA-CATEG-FIM
015730         VARYING WS-IDX FROM 1 BY 1
015740         UNTIL WS-IDX > 6 OR WS-QT-LISTADOS = 2.
015750 3108-MONTA-LISTA-CATEG-FIM.
015760     EXIT.
015770
015780 3109-AVALIA-CATEG.
015790     IF WS-CATFLAG (WS-IDX) = 'N'
015800        IF WS-QT-LISTADOS > 0
015810           STRING ", " DELIMITED BY SIZE
015820               INTO WS-LISTA-NOMES
015830               WITH POINTER WS-PONTEIRO-SAIDA
015840        END-STRING
015850        STRING NOME-CATEG-VERBO (WS-IDX) DELIMITED BY SPACE
015860            INTO WS-LISTA-NOMES
015870            WITH POINTER WS-PONTEIRO-SAIDA
015880        ADD 1 TO WS-QT-LISTADOS.
015890 3109-AVALIA-CATEG-FIM.
015900     EXIT.
015910
015920*==================================================================
015930*    REGRAS DE SUGESTAO 01 A 16 - MOTOR DE RECOMENDACOES AO CANDIDATO
015940*==================================================================
015950 3100-REGRA-01.
015960*    Regra 1 - classifica o indice de aderencia
015970*    em faixas (excelente, boa, moderada ou
015980*    baixa) e monta a mensagem de acordo com a
015990*    faixa em que o escore se encaixa.
016000     MOVE ANL-MATCH-SCORE TO WS-ED-SCORE.
016010     IF ANL-MATCH-SCORE NOT < 80
016020        STRING "EXCELLENT MATCH - SCORE " DELIMITED BY SIZE
016030               WS-ED-SCORE                DELIMITED BY SIZE
016040               "% - PROFILE ALIGNS WELL WITH THE ROLE"
016050                                            DELIMITED BY SIZE
016060            INTO WS-SUG-MSG
016070        MOVE "SUCCESS" TO WS-SUG-TIPO
016080     ELSE
016090        IF ANL-MATCH-SCORE NOT < 60
016100           STRING "GOOD MATCH - SCORE " DELIMITED BY SIZE
016110                  WS-ED-SCORE           DELIMITED BY SIZE
016120                  "% - SOME GAPS REMAIN TO CLOSE"
016130                                          DELIMITED BY SIZE
016140               INTO WS-SUG-MSG
016150           MOVE "INFO   " TO WS-SUG-TIPO
016160        ELSE
016170           IF ANL-MATCH-SCORE NOT < 40
016180              STRING "MODERATE MATCH - SCORE " DELIMITED BY SIZE
016190                     WS-ED-SCORE               DELIMITED BY SIZE
016200                     "% - REVIEW THE SKILLS GAP BELOW"
016210                                                 DELIMITED BY SIZE
016220                  INTO WS-SUG-MSG
016230              MOVE "WARNING" TO WS-SUG-TIPO
016240           ELSE
016250              STRING "LOW MATCH - SCORE " DELIMITED BY SIZE
016260                     WS-ED-SCORE          DELIMITED BY SIZE
016270                     "% - RESUME NEEDS SIGNIFICANT REWORK"
016280                                            DELIMITED BY SIZE
016290                  INTO WS-SUG-MSG
016300              MOVE "DANGER " TO WS-SUG-TIPO.
016310     MOVE "MATCH SCORE" TO WS-SUG-CATEG.
016320     PERFORM 3190-EMITE-SUGESTAO THRU 3190-EMITE-SUGESTAO-FIM.
016330 3100-REGRA-01-FIM.
016340     EXIT.
016350
016360 3100-REGRA-02.
016370*    Regra 2 - lista as habilidades criticas da
016380*    vaga que nao aparecem no curriculo, quando
016390*    houver pelo menos uma faltando.
016400     IF ANL-HIPRI-MISSING-CNT > ZERO
016410        MOVE 5 TO WS-LIMITE-LISTA
016420        MOVE 1 TO WS-MODO-LISTA
016430        PERFORM 3105-MONTA-LISTA THRU 3105-MONTA-LISTA-FIM
016440        STRING "CRITICAL SKILLS MISSING - " DELIMITED BY SIZE
016450               WS-LISTA-NOMES                DELIMITED BY SIZE
016460            INTO WS-SUG-MSG
016470        MOVE "DANGER " TO WS-SUG-TIPO
016480        MOVE "CRITICAL SKILLS GAP" TO WS-SUG-CATEG
016490        PERFORM 3190-EMITE-SUGESTAO THRU 3190-EMITE-SUGESTAO-FIM.
016500 3100-REGRA-02-FIM.
016510     EXIT.
016520
016530 3100-REGRA-03.
016540*    Regra 3 - lista as linguagens de programacao
016550*    pedidas pela vaga que nao foram encontradas
016560*    no curriculo.
016570     IF ANL-MISSING-CNT > ZERO
016580        MOVE 4 TO WS-LIMITE-LISTA
016590        MOVE 2 TO WS-MODO-LISTA
016600        PERFORM 3105-MONTA-LISTA THRU 3105-MONTA-LISTA-FIM
016610        IF WS-QT-LISTADOS > ZERO
016620           STRING "PROGRAMMING LANGUAGES TO LEARN - "
016630                                               DELIMITED BY SIZE
016640                  WS-LISTA-NOMES               DELIMITED BY SIZE
016650               INTO WS-SUG-MSG
016660           MOVE "WARNING" TO WS-SUG-TIPO
016670           MOVE "PROGRAMMING LANGUAGES" TO WS-SUG-CATEG
016680           PERFORM 3190-EMITE-SUGESTAO THRU 3190-EMITE-SUGESTAO-FIM.
016690 3100-REGRA-03-FIM.
016700     EXIT.
016710
016720 3100-REGRA-04.
016730*    Regra 4 - lista os frameworks pedidos pela
016740*    vaga que nao foram encontrados no curriculo.
016750     IF ANL-MISSING-CNT > ZERO
016760        MOVE 4 TO WS-LIMITE-LISTA
016770        MOVE 3 TO WS-MODO-LISTA
016780        PERFORM 3105-MONTA-LISTA THRU 3105-MONTA-LISTA-FIM
016790        IF WS-QT-LISTADOS > ZERO
016800           STRING "FRAMEWORKS TO LEARN - " DELIMITED BY SIZE
016810                  WS-LISTA-NOMES            DELIMITED BY SIZE
016820               INTO WS-SUG-MSG
016830           MOVE "WARNING" TO WS-SUG-TIPO
016840           MOVE "FRAMEWORKS" TO WS-SUG-CATEG
016850           PERFORM 3190-EMITE-SUGESTAO THRU 3190-EMITE-SUGESTAO-FIM.
016860 3100-REGRA-04-FIM.
016870     EXIT.
016880
016890 3100-REGRA-05.
016900*    Regra 5 - lista as habilidades de nuvem e
016910*    DEVOPS pedidas pela vaga que nao foram
016920*    encontradas no curriculo.
016930     IF ANL-MISSING-CNT > ZERO
016940        MOVE 4 TO WS-LIMITE-LISTA
016950        MOVE 4 TO WS-MODO-LISTA
016960        PERFORM 3105-MONTA-LISTA THRU 3105-MONTA-LISTA-FIM
016970        IF WS-QT-LISTADOS > ZERO
016980           STRING "CLOUD/DEVOPS SKILLS TO LEARN - "
016990                                               DELIMITED BY SIZE
017000                  WS-LISTA-NOMES               DELIMITED BY SIZE
017010               INTO WS-SUG-MSG
017020           MOVE "INFO   " TO WS-SUG-TIPO
017030           MOVE "CLOUD AND DEVOPS" TO WS-SUG-CATEG
017040           PERFORM 3190-EMITE-SUGESTAO THRU 3190-EMITE-SUGESTAO-FIM.
017050 3100-REGRA-05-FIM.
017060     EXIT.
017070
017080 3100-REGRA-06.
017090*    Regra 6 - orienta o candidato conforme o
017100*    nivel de experiencia (JUNIOR/PLENO/SENIOR)
017110*    que a vaga exige.
017120     IF ANL-JD-EXP-LEVEL NOT = "NOT SPECIFIED"
017130        IF ANL-JD-EXP-LEVEL = "SENIOR       "
017140           STRING "ROLE REQUIRES SENIOR LEVEL - HIGHLIGHT "
017150                  "LEADERSHIP AND MENTORING EXPERIENCE"
017160                                               DELIMITED BY SIZE
017170               INTO WS-SUG-MSG
017180        ELSE
017190           STRING "ROLE TARGETS " DELIMITED BY SIZE
017200                  ANL-JD-EXP-LEVEL DELIMITED BY SPACE
017210                  " LEVEL - TAILOR RESUME ACCORDINGLY"
017220                                               DELIMITED BY SIZE
017230               INTO WS-SUG-MSG
017240        MOVE "INFO   " TO WS-SUG-TIPO
017250        MOVE "EXPERIENCE LEVEL" TO WS-SUG-CATEG
017260        PERFORM 3190-EMITE-SUGESTAO THRU 3190-EMITE-SUGESTAO-FIM.
017270 3100-REGRA-06-FIM.
017280     EXIT.
017290
017300 3100-REGRA-07.
017310*    Regra 7 - avisa quantos anos de experiencia
017320*    a vaga exige, para o candidato deixar claro
017330*    o seu tempo de atuacao.
017340     IF ANL-JD-YEARS-REQ > ZERO
017350        MOVE ANL-JD-YEARS-REQ TO WS-ED-ANOS
017360        STRING "ROLE REQUIRES AT LEAST " DELIMITED BY SIZE
017370               WS-ED-ANOS                DELIMITED BY SIZE
017380               " YEARS OF EXPERIENCE - MAKE YOUR TENURE CLEAR"
017390                                           DELIMITED BY SIZE
017400            INTO WS-SUG-MSG
017410        MOVE "INFO   " TO WS-SUG-TIPO
017420        MOVE "YEARS OF EXPERIENCE" TO WS-SUG-CATEG
017430        PERFORM 3190-EMITE-SUGESTAO THRU 3190-EMITE-SUGESTAO-FIM.
017440 3100-REGRA-07-FIM.
017450     EXIT.
017460
017470 3100-REGRA-08.
017480*    Regra 8 - avalia a quantidade de verbos de
017490*    acao usados no curriculo e lista categorias
017500*    de verbos que estao faltando.
017510     IF WS-QT-VERBOS < 5
017520        MOVE "FEW ACTION VERBS FOUND - START BULLET POINTS "
017530             "WITH STRONG ACTION VERBS (LED, BUILT, IMPROVED)"
017540             TO WS-SUG-MSG
017550        MOVE "WARNING" TO WS-SUG-TIPO
017560        MOVE "ACTION VERBS" TO WS-SUG-CATEG
017570        PERFORM 3190-EMITE-SUGESTAO THRU 3190-EMITE-SUGESTAO-FIM
017580     ELSE
017590        IF WS-QT-VERBOS < 10
017600           PERFORM 3108-MONTA-LISTA-CATEG THRU
017610                   3108-MONTA-LISTA-CATEG-FIM
017620           IF WS-QT-LISTADOS > ZERO
017630              STRING "BROADEN YOUR ACTION VERBS - MISSING "
017640                                               DELIMITED BY SIZE
017650                     WS-LISTA-NOMES           DELIMITED BY SIZE
017660                  INTO WS-SUG-MSG
017670              MOVE "INFO   " TO WS-SUG-TIPO
017680              MOVE "ACTION VERBS" TO WS-SUG-CATEG
017690              PERFORM 3190-EMITE-SUGESTAO THRU
017700                      3190-EMITE-SUGESTAO-FIM.
017710 3100-REGRA-08-FIM.
017720     EXIT.
017730
017740 3100-REGRA-09.
017750*    Regra 9 - avalia a quantidade de resultados
017760*    quantificaveis (numeros, percentuais,
017770*    valores) citados no curriculo.
017780     IF WS-QT-METRICAS = ZERO
017790        MOVE "NO QUANTIFIABLE RESULTS FOUND - ADD NUMBERS, "
017800             "PERCENTAGES OR DOLLAR AMOUNTS TO YOUR RESULTS"
017810             TO WS-SUG-MSG
017820        MOVE "WARNING" TO WS-SUG-TIPO
017830        MOVE "QUANTIFIABLE RESULTS" TO WS-SUG-CATEG
017840        PERFORM 3190-EMITE-SUGESTAO THRU 3190-EMITE-SUGESTAO-FIM
017850     ELSE
017860        IF WS-QT-METRICAS < 4
017870           MOVE WS-QT-METRICAS TO WS-ED-CONT3
017880           STRING "ONLY " DELIMITED BY SIZE
017890                  WS-ED-CONT3 DELIMITED BY SIZE
017900                  " QUANTIFIABLE RESULT(S) FOUND - ADD MORE "
017910                  "METRICS TO STRENGTHEN IMPACT"
017920                                               DELIMITED BY SIZE
017930               INTO WS-SUG-MSG
017940           MOVE "INFO   " TO WS-SUG-TIPO
017950           MOVE "QUANTIFIABLE RESULTS" TO WS-SUG-CATEG
017960           PERFORM 3190-EMITE-SUGESTAO THRU 3190-EMITE-SUGESTAO-FIM.
017970 3100-REGRA-09-FIM.
017980     EXIT.
017990
018000 3100-REGRA-10.
018010*    Regra 10 - avalia o tamanho do curriculo em
018020*    palavras e alerta quando estiver curto ou
018030*    longo demais.
018040     IF WS-QT-PALAVRAS-RESUMO < 200
018050        MOVE "RESUME IS TOO SHORT - ADD MORE DETAIL ABOUT "
018060             "YOUR EXPERIENCE AND ACCOMPLISHMENTS"
018070             TO WS-SUG-MSG
018080        MOVE "WARNING" TO WS-SUG-TIPO
018090        MOVE "RESUME LENGTH" TO WS-SUG-CATEG
018100        PERFORM 3190-EMITE-SUGESTAO THRU 3190-EMITE-SUGESTAO-FIM
018110     ELSE
018120        IF WS-QT-PALAVRAS-RESUMO > 1200
018130           MOVE "RESUME IS QUITE LONG - CONSIDER TRIMMING TO "
018140                "THE MOST RELEVANT AND RECENT EXPERIENCE"
018150                TO WS-SUG-MSG
018160           MOVE "INFO   " TO WS-SUG-TIPO
018170           MOVE "RESUME LENGTH" TO WS-SUG-CATEG
018180           PERFORM 3190-EMITE-SUGESTAO THRU 3190-EMITE-SUGESTAO-FIM.
018190 3100-REGRA-10-FIM.
018200     EXIT.
018210
018220 3100-REGRA-11.
018230*    Regra 11 - verifica a presenca das secoes
018240*    padrao do curriculo (experiencia, formacao,
018250*    habilidades) e lista as que estiverem
018260*    faltando.
018270     MOVE SPACES TO WS-LISTA-NOMES.
018280     MOVE ZERO TO WS-QT-LISTADOS.
018290     MOVE 1 TO WS-PONTEIRO-SAIDA.
018300     IF WS-SEC-EXP = 'N'
018310        STRING "EXPERIENCE" DELIMITED BY SIZE
018320            INTO WS-LISTA-NOMES
018330            WITH POINTER WS-PONTEIRO-SAIDA
018340        ADD 1 TO WS-QT-LISTADOS.
018350     IF WS-SEC-EDU = 'N'
018360        IF WS-QT-LISTADOS > 0
018370           STRING ", " DELIMITED BY SIZE
018380               INTO WS-LISTA-NOMES
018390               WITH POINTER WS-PONTEIRO-SAIDA
018400        END-STRING
018410        STRING "EDUCATION" DELIMITED BY SIZE
018420            INTO WS-LISTA-NOMES
018430            WITH POINTER WS-PONTEIRO-SAIDA
018440        ADD 1 TO WS-QT-LISTADOS.
018450     IF WS-SEC-SKI = 'N'
018460        IF WS-QT-LISTADOS > 0
018470           STRING ", " DELIMITED BY SIZE
018480               INTO WS-LISTA-NOMES
018490               WITH POINTER WS-PONTEIRO-SAIDA
018500        END-STRING
018510        STRING "SKILLS" DELIMITED BY SIZE
018520            INTO WS-LISTA-NOMES
018530            WITH POINTER WS-PONTEIRO-SAIDA
018540        ADD 1 TO WS-QT-LISTADOS.
018550     IF WS-QT-LISTADOS > ZERO
018560        STRING "RESUME STRUCTURE IS MISSING - " DELIMITED BY SIZE
018570               WS-LISTA-NOMES                    DELIMITED BY SIZE
018580            INTO WS-SUG-MSG
018590        MOVE "DANGER " TO WS-SUG-TIPO
018600        MOVE "RESUME STRUCTURE" TO WS-SUG-CATEG
018610        PERFORM 3190-EMITE-SUGESTAO THRU 3190-EMITE-SUGESTAO-FIM.
018620 3100-REGRA-11-FIM.
018630     EXIT.
018640
018650 3100-REGRA-12.
018660*    Regra 12 - verifica se o curriculo traz um
018670*    endereco de e-mail visivel.
018680     IF WS-TEM-EMAIL = 'N'
018690        MOVE "NO EMAIL ADDRESS FOUND - MAKE SURE YOUR CONTACT "
018700             "INFORMATION IS CLEARLY VISIBLE AT THE TOP"
018710             TO WS-SUG-MSG
018720        MOVE "DANGER " TO WS-SUG-TIPO
018730        MOVE "CONTACT INFORMATION" TO WS-SUG-CATEG
018740        PERFORM 3190-EMITE-SUGESTAO THRU 3190-EMITE-SUGESTAO-FIM.
018750 3100-REGRA-12-FIM.
018760     EXIT.
018770
018780 3100-REGRA-13.
018790*    Regra 13 - verifica se o curriculo traz link
018800*    de LINKEDIN ou GITHUB.
018810     IF WS-TEM-LINKEDIN = 'N' AND WS-TEM-GITHUB = 'N'
018820        MOVE "NO LINKEDIN OR GITHUB LINK FOUND - ADD YOUR "
018830             "PROFESSIONAL PROFILES TO STRENGTHEN CREDIBILITY"
018840             TO WS-SUG-MSG
018850        MOVE "INFO   " TO WS-SUG-TIPO
018860        MOVE "ONLINE PRESENCE" TO WS-SUG-CATEG
018870        PERFORM 3190-EMITE-SUGESTAO THRU 3190-EMITE-SUGESTAO-FIM.
018880 3100-REGRA-13-FIM.
018890     EXIT.
018900
018910 3100-REGRA-14.
018920*    Regra 14 - avalia se as habilidades
018930*    combinadas aparecem citadas em contexto ou
018940*    apenas listadas soltas no curriculo.
018950     IF ANL-MATCHED-CNT > ZERO
018960        COMPUTE WS-RAZAO-CONTEXTO ROUNDED =
018970            WS-QT-CONTEXTUAL / ANL-MATCHED-CNT
018980        IF WS-RAZAO-CONTEXTO < 0.3
018990           MOVE "MATCHED SKILLS ARE LISTED WITHOUT CONTEXT - "
019000                "SHOW HOW YOU APPLIED THEM WITH ACTION VERBS"
019010                TO WS-SUG-MSG
019020           MOVE "INFO   " TO WS-SUG-TIPO
019030           MOVE "SKILLS INTEGRATION" TO WS-SUG-CATEG
019040           PERFORM 3190-EMITE-SUGESTAO THRU 3190-EMITE-SUGESTAO-FIM.
019050 3100-REGRA-14-FIM.
019060     EXIT.
019070
019080 3100-REGRA-15.
019090*    Regra 15 - sugestao fixa, orientando o uso
019100*    das palavras-chave exatas da vaga para
019110*    sistemas automaticos de triagem (ATS).
019120     MOVE "USE EXACT KEYWORDS FROM THE JOB DESCRIPTION SO "
019130          "AUTOMATED APPLICANT TRACKING SYSTEMS RANK YOU HIGHER"
019140          TO WS-SUG-MSG.
019150     MOVE "INFO   " TO WS-SUG-TIPO.
019160     MOVE "ATS OPTIMIZATION" TO WS-SUG-CATEG.
019170     PERFORM 3190-EMITE-SUGESTAO THRU 3190-EMITE-SUGESTAO-FIM.
019180 3100-REGRA-15-FIM.
019190     EXIT.
019200
019210 3100-REGRA-16.
019220*    Regra 16 - avisa quando a vaga prefere
019230*    mestrado e o curriculo nao mostra mestrado
019240*    nem doutorado.
019250     IF ANL-JD-EDU-FLAGS (2:1) = "Y"
019260        IF WS-RES-EDU-MEST = 'N' AND WS-RES-EDU-PHD = 'N'
019270           MOVE "ROLE PREFERS A MASTERS DEGREE - HIGHLIGHT "
019280                "RELEVANT COURSEWORK OR CERTIFICATIONS INSTEAD"
019290                TO WS-SUG-MSG
019300           MOVE "INFO   " TO WS-SUG-TIPO
019310           MOVE "EDUCATION" TO WS-SUG-CATEG
019320           PERFORM 3190-EMITE-SUGESTAO THRU 3190-EMITE-SUGESTAO-FIM.
019330 3100-REGRA-16-FIM.
019340     EXIT.
019350
019360*------------------------------------------------------------------
019370*    3190-EMITE-SUGESTAO - GRAVA UM REGISTRO DE SUGESTAO
019380*------------------------------------------------------------------
019390 3190-EMITE-SUGESTAO.
019400     ADD 1 TO WS-SUG-SEQ.
019410     MOVE WS-ID-ATUAL  TO SUG-ANL-ID.
019420     MOVE WS-SUG-SEQ   TO SUG-SEQ.
019430     MOVE WS-SUG-TIPO  TO SUG-TYPE.
019440     MOVE WS-SUG-CATEG TO SUG-CATEGORY.
019450     MOVE WS-SUG-MSG   TO SUG-MESSAGE.
019460     WRITE REG-SUGESTAO.
019470     ADD 1 TO WS-TOT-SUGESTOES.
019480 3190-EMITE-SUGESTAO-FIM.
019490     EXIT.
019500
019510*==================================================================
019520*    SECAO 4000 - RELATORIO HISTORICO DAS ANALISES
019530*    1.4  05/07/2000 JMK  LIMITE DE 20 ANALISES MAIS RECENTES     CS4033
019540*    2.0  27/10/2005 JMK  TOTALIZADORES DE CONTROLE (CS-2205)     CS4034
019550*==================================================================
019560 4000-RELATORIO-HISTORICO.
019570*    2.3  12/07/2010 JMK  LACO DE IMPRESSAO REESCRITO NO ESTILO   CS4035
019580*                         GO TO/RELEIA DESTE MODULO (VIDE
019590*                         0800-RELAT DO RELNOT.COB), NO LUGAR DO
019600*                         PERFORM ... UNTIL QUE ESTAVA AQUI.
019610     MOVE ZERO TO WS-LIN-PAGINA.
019620     PERFORM 4010-CABECALHO THRU 4010-CABECALHO-FIM.
019630     MOVE WS-HIST-POS  TO WS-IDX.
019640     MOVE WS-HIST-QTDE TO WS-CONT.
019650     PERFORM 4020-LINHA-DETALHE THRU 4020-LINHA-DETALHE-FIM.
019660     PERFORM 4090-TOTAIS THRU 4090-TOTAIS-FIM.
019670 4000-RELATORIO-HISTORICO-FIM.
019680     EXIT.
019690
019700*------------------------------------------------------------------
019710*    4010-CABECALHO - CABECALHO DE PAGINA DO RELATORIO
019720*------------------------------------------------------------------
019730 4010-CABECALHO.
019740     ADD 1 TO WS-LIN-PAGINA.
019750     MOVE WS-LIN-PAGINA TO CH1-PAGINA.
019760     WRITE REG-HISTORICO FROM CAB-HIST1.
019770     WRITE REG-HISTORICO FROM CAB-HIST2.
019780     WRITE REG-HISTORICO FROM LINHA-BRANCO.
019790     MOVE ZERO TO WS-LIN-CONTADOR.
019800 4010-CABECALHO-FIM.
019810     EXIT.
019820
019830*------------------------------------------------------------------
019840*    4020-LINHA-DETALHE - IMPRIME UMA ANALISE, DA MAIS RECENTE
019850*    PARA A MAIS ANTIGA, PERCORRENDO A TABELA CIRCULAR EM MEMORIA
019860*------------------------------------------------------------------
019870 4020-LINHA-DETALHE.
019880     IF WS-CONT = ZERO
019890        GO TO 4020-LINHA-DETALHE-FIM.
019900     MOVE WS-HIST-ID (WS-IDX)    TO DH-ID.
019910     MOVE WS-HIST-FILE (WS-IDX)  TO DH-ARQUIVO.
019920     MOVE WS-HIST-SCORE (WS-IDX) TO DH-SCORE.
019930     MOVE WS-HIST-CATEG (WS-IDX) TO DH-CATEG.
019940     WRITE REG-HISTORICO FROM DET-HIST.
019950     ADD 1 TO WS-LIN-CONTADOR.
019960     IF WS-LIN-CONTADOR > 40
019970        PERFORM 4010-CABECALHO THRU 4010-CABECALHO-FIM.
019980     IF WS-IDX = 1
019990        MOVE 20 TO WS-IDX
020000     ELSE
020010        SUBTRACT 1 FROM WS-IDX.
020020     SUBTRACT 1 FROM WS-CONT.
020030     GO TO 4020-LINHA-DETALHE.
020040 4020-LINHA-DETALHE-FIM.
020050     EXIT.
020060
020070*------------------------------------------------------------------
020080*    4090-TOTAIS - RODAPE COM OS TOTALIZADORES DE CONTROLE
020090*------------------------------------------------------------------
020100 4090-TOTAIS.
020110     WRITE REG-HISTORICO FROM LINHA-BRANCO.
020120     IF WS-ANALISADOS = ZERO
020130        MOVE ZERO TO WS-MEDIA-SCORE
020140     ELSE
020150        COMPUTE WS-MEDIA-SCORE ROUNDED =
020160            WS-SOMA-SCORE / WS-ANALISADOS.
020170     MOVE WS-LIDOS       TO TH-LIDOS.
020180     MOVE WS-ANALISADOS  TO TH-ANALISADOS.
020190     WRITE REG-HISTORICO FROM TOT-HIST.
020200     MOVE WS-DESPREZADOS TO TH-DESPREZADOS.
020210     MOVE WS-MEDIA-SCORE TO TH-MEDIA.
020220     WRITE REG-HISTORICO FROM TOT-HIST2.
020230     MOVE WS-TOT-SUGESTOES TO TH-SUGESTOES.
020240     WRITE REG-HISTORICO FROM TOT-HIST3.
020250 4090-TOTAIS-FIM.
020260     EXIT.
